000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = CSRMPRM                                        *
000400*                                                               *
000500*  DESCRIPTIVE NAME = CardScope - Parametros de Chamada do      *
000600*                      Casador de Categorias (CSRMTCH)          *
000700*                                                               *
000800*  FUNCTION =                                                   *
000900*  LINKAGE SECTION comum entre CSRRATE/CSRMAIN (chamadores) e   *
001000*  CSRMTCH (chamado). O codigo de funcao em LKM-FUNCTION-CODE    *
001100*  seleciona qual das cinco sub-rotinas de texto esta sendo      *
001200*  invocada nesta chamada.                                       *
001300*  Built by R.TAVARES, squad CardScope.                          *
001400*-------------------------------------------------------------  *
001500*   CODIGOS DE FUNCAO (LKM-FUNCTION-CODE)                       *
001600*     01 = NORMALIZE            (minuscula + trim)               *
001700*     02 = CATEGORY-MATCHES     (exata/substring/alias)          *
001800*     03 = STORE-EXCLUDED       (exclusao de loja por regra)     *
001900*     04 = EXTRACT-RATE         (parser de taxa em texto)        *
002000*     05 = DERIVE-QUARTER       (derivacao de trimestre)         *
002100*-------------------------------------------------------------  *
002200*                     LOG DE MANUTENCAO                        *
002300*-------------------------------------------------------------  *
002400*    DATA   | MARCA  | RESP            | MOTIVO                *
002500*-----------+--------+-----------------+----------------------- *
002600*  04/02/92 | CS0009 | R.TAVARES       | CRIACAO DA AREA DE     *
002700*           |        |                 | PARAMETROS DE CSRMTCH *
002800*  30/06/94 | CS0061 | R.TAVARES       | INCLUSAO DA FUNCAO 05  *
002900*           |        |                 | (DERIVE-QUARTER)      *
003000*-------------------------------------------------------------  *
003100 01  LKM-PARM-AREA.
003200     03  LKM-FUNCTION-CODE           PIC 9(02).
003300     03  LKM-STRING-A                PIC X(40).
003400     03  LKM-STRING-B                PIC X(40).
003500     03  LKM-RATE-STRING             PIC X(12).
003600     03  LKM-STORE-NAME               PIC X(40).
003700     03  LKM-EXCL-COUNT               PIC 9(02).
003800     03  LKM-EXCL-TABLE OCCURS 20 TIMES
003900                       INDEXED BY LKM-EXCL-IDX
004000                       PIC X(40).
004100     03  LKM-REQ-QUARTER              PIC X(02).
004200     03  LKM-SYSTEM-MONTH             PIC 9(02).
004300     03  LKM-NORM-OUT                 PIC X(40).
004400     03  LKM-RATE-OUT                 PIC S9(3)V9(2).
004500     03  LKM-QUARTER-OUT              PIC X(02).
004600     03  LKM-MATCH-FLAG               PIC X(01).
004700         88  LKM-MATCHED                 VALUE 'Y'.
004800         88  LKM-NOT-MATCHED              VALUE 'N'.
004900     03  LKM-EXCLUDED-FLAG            PIC X(01).
005000         88  LKM-EXCLUDED                 VALUE 'Y'.
005100         88  LKM-NOT-EXCLUDED             VALUE 'N'.
005200     03  FILLER                       PIC X(06).
