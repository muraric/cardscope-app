000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = CSRRPRM                                        *
000400*                                                               *
000500*  DESCRIPTIVE NAME = CardScope - Parametros de Chamada do       *
000600*                      Motor de Taxa/Score (CSRRATE)             *
000700*                                                               *
000800*  FUNCTION =                                                   *
000900*  LINKAGE SECTION entre CSRMAIN (chamador) e CSRRATE (chamado).*
001000*  Recebe o master de um cartao ja localizado por CSRLOAD mais  *
001100*  loja/categoria/trimestre do pedido, devolve a melhor taxa      *
001200*  de reward aplicavel e o score interno de classificacao do     *
001300*  cartao, usado so' pelo driver para ordenar os candidatos.      *
001400*                                                               *
001500*  Built by R.TAVARES, squad CardScope.                          *
001600*-------------------------------------------------------------  *
001700*                     LOG DE MANUTENCAO                        *
001800*-------------------------------------------------------------  *
001900*    DATA   | MARCA  | RESP            | MOTIVO                *
002000*-----------+--------+-----------------+----------------------- *
002100*  04/02/92 | CS0009 | R.TAVARES       | CRIACAO DA AREA DE     *
002200*           |        |                 | PARAMETROS DE CSRRATE *
002250*  03/11/09 | CS0223 | R.SOUSA         | INCLUSAO DE LKR-BEST-  *
002260*           |        |                 | RATE-RAW (2 DECIMAIS) *
002270*           |        |                 | PARA O TESTE DE        *
002280*           |        |                 | CANDIDATURA EM CSRMAIN *
002300*-------------------------------------------------------------  *
002400 01  LKR-PARM-AREA.
002500     03  LKR-REQ-CATEGORY            PIC X(40).
002600     03  LKR-REQ-STORE                PIC X(40).
002700     03  LKR-EFFECTIVE-QUARTER        PIC X(02).
002800     03  LKR-BEST-RATE-PCT            PIC S9(3)V9(1).
002850     03  LKR-BEST-RATE-RAW            PIC S9(3)V9(2).            CS0223
002900     03  LKR-SCORE                    PIC S9(3)V9(2).
003000     03  FILLER                       PIC X(07).
003100     03  LKR-CARD-REC.
003200         COPY CSRCCARD REPLACING ==01  CCD-RECORD.==
003300                              BY ==05  FILLER.==.
