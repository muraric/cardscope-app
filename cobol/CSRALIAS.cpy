000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = CSRALIAS                                       *
000400*                                                               *
000500*  DESCRIPTIVE NAME = CardScope - Tabela Fixa de Categorias     *
000600*                      Equivalentes ("aliases")                 *
000700*                                                               *
000800*  FUNCTION =                                                   *
000900*  Tabela estatica de categorias equivalentes usada pelo        *
001000*  CSM-ALIAS-TEST em CSRMTCH quando o casamento exato e por      *
001100*  substring falham. Portada literalmente da tabela fixa do      *
001200*  sistema de origem (nao deriva de arquivo nem de parametro).   *
001300*  Cada grupo (chave canonica) gera uma linha cuja propria       *
001400*  chave tambem aparece como seu primeiro membro, de forma que   *
001500*  "ambos sao a mesma chave canonica" e "um e a chave e o outro  *
001600*  e um alias dela" caem no mesmo teste de GRP-MEMBER = GRP-GROUP*
001700*                                                                *
001800*  Built by R.TAVARES, squad CardScope.                          *
001900*-------------------------------------------------------------  *
002000*                     LOG DE MANUTENCAO                        *
002100*-------------------------------------------------------------  *
002200*    DATA   | MARCA  | RESP            | MOTIVO                *
002300*-----------+--------+-----------------+----------------------- *
002400*  22/04/92 | CS0012 | R.TAVARES       | CRIACAO DA TABELA DE   *
002500*           |        |                 | ALIASES (8 GRUPOS)    *
002600*  02/05/96 | CS0098 | M.ALENCAR       | CONFIRMADO QUE A TABELA*
002700*           |        |                 | NAO PRECISOU CRESCER  *
002800*-------------------------------------------------------------  *
002900 01  CAL-ALIAS-LITERALS.
003000     03  FILLER  PIC X(20) VALUE 'GROCERIES           '.
003100     03  FILLER  PIC X(40) VALUE 'GROCERIES'.
003200     03  FILLER  PIC X(20) VALUE 'GROCERIES           '.
003300     03  FILLER  PIC X(40) VALUE 'GROCERY'.
003400     03  FILLER  PIC X(20) VALUE 'GROCERIES           '.
003500     03  FILLER  PIC X(40) VALUE 'SUPERMARKET'.
003600     03  FILLER  PIC X(20) VALUE 'GROCERIES           '.
003700     03  FILLER  PIC X(40) VALUE 'SUPERMARKETS'.
003800     03  FILLER  PIC X(20) VALUE 'GROCERIES           '.
003900     03  FILLER  PIC X(40) VALUE 'GROCERY STORES'.
004000     03  FILLER  PIC X(20) VALUE 'DINING              '.
004100     03  FILLER  PIC X(40) VALUE 'DINING'.
004200     03  FILLER  PIC X(20) VALUE 'DINING              '.
004300     03  FILLER  PIC X(40) VALUE 'RESTAURANT'.
004400     03  FILLER  PIC X(20) VALUE 'DINING              '.
004500     03  FILLER  PIC X(40) VALUE 'RESTAURANTS'.
004600     03  FILLER  PIC X(20) VALUE 'DINING              '.
004700     03  FILLER  PIC X(40) VALUE 'FOOD'.
004800     03  FILLER  PIC X(20) VALUE 'GAS                 '.
004900     03  FILLER  PIC X(40) VALUE 'GAS'.
005000     03  FILLER  PIC X(20) VALUE 'GAS                 '.
005100     03  FILLER  PIC X(40) VALUE 'GAS STATION'.
005200     03  FILLER  PIC X(20) VALUE 'GAS                 '.
005300     03  FILLER  PIC X(40) VALUE 'GAS STATIONS'.
005400     03  FILLER  PIC X(20) VALUE 'GAS                 '.
005500     03  FILLER  PIC X(40) VALUE 'FUEL'.
005600     03  FILLER  PIC X(20) VALUE 'GAS                 '.
005700     03  FILLER  PIC X(40) VALUE 'GAS STATIONS AND EV CHARGING'.
005800     03  FILLER  PIC X(20) VALUE 'TRAVEL              '.
005900     03  FILLER  PIC X(40) VALUE 'TRAVEL'.
006000     03  FILLER  PIC X(20) VALUE 'TRAVEL              '.
006100     03  FILLER  PIC X(40) VALUE 'HOTEL'.
006200     03  FILLER  PIC X(20) VALUE 'TRAVEL              '.
006300     03  FILLER  PIC X(40) VALUE 'HOTELS'.
006400     03  FILLER  PIC X(20) VALUE 'TRAVEL              '.
006500     03  FILLER  PIC X(40) VALUE 'AIRLINE'.
006600     03  FILLER  PIC X(20) VALUE 'TRAVEL              '.
006700     03  FILLER  PIC X(40) VALUE 'AIRLINES'.
006800     03  FILLER  PIC X(20) VALUE 'TRAVEL              '.
006900     03  FILLER  PIC X(40) VALUE 'FLIGHTS'.
007000     03  FILLER  PIC X(20) VALUE 'TRAVEL              '.
007100     03  FILLER  PIC X(40) VALUE 'CHASE TRAVEL'.
007200     03  FILLER  PIC X(20) VALUE 'ONLINE RETAIL       '.
007300     03  FILLER  PIC X(40) VALUE 'ONLINE RETAIL'.
007400     03  FILLER  PIC X(20) VALUE 'ONLINE RETAIL       '.
007500     03  FILLER  PIC X(40) VALUE 'ONLINE'.
007600     03  FILLER  PIC X(20) VALUE 'ONLINE RETAIL       '.
007700     03  FILLER  PIC X(40) VALUE 'E-COMMERCE'.
007800     03  FILLER  PIC X(20) VALUE 'ONLINE RETAIL       '.
007900     03  FILLER  PIC X(40) VALUE 'INTERNET'.
008000     03  FILLER  PIC X(20) VALUE 'ONLINE RETAIL       '.
008100     03  FILLER  PIC X(40) VALUE 'AMAZON'.
008200     03  FILLER  PIC X(20) VALUE 'STREAMING           '.
008300     03  FILLER  PIC X(40) VALUE 'STREAMING'.
008400     03  FILLER  PIC X(20) VALUE 'STREAMING           '.
008500     03  FILLER  PIC X(40) VALUE 'STREAMING SERVICES'.
008600     03  FILLER  PIC X(20) VALUE 'STREAMING           '.
008700     03  FILLER  PIC X(40) VALUE 'SELECT STREAMING SERVICES'.
008800     03  FILLER  PIC X(20) VALUE 'STREAMING           '.
008900     03  FILLER  PIC X(40) VALUE 'NETFLIX'.
009000     03  FILLER  PIC X(20) VALUE 'STREAMING           '.
009100     03  FILLER  PIC X(40) VALUE 'HULU'.
009200     03  FILLER  PIC X(20) VALUE 'STREAMING           '.
009300     03  FILLER  PIC X(40) VALUE 'DISNEY+'.
009400     03  FILLER  PIC X(20) VALUE 'DEPARTMENT STORES   '.
009500     03  FILLER  PIC X(40) VALUE 'DEPARTMENT STORES'.
009600     03  FILLER  PIC X(20) VALUE 'DEPARTMENT STORES   '.
009700     03  FILLER  PIC X(40) VALUE 'DEPARTMENT STORE'.
009800     03  FILLER  PIC X(20) VALUE 'DEPARTMENT STORES   '.
009900     03  FILLER  PIC X(40) VALUE 'OLD NAVY'.
010000     03  FILLER  PIC X(20) VALUE 'ENTERTAINMENT       '.
010100     03  FILLER  PIC X(40) VALUE 'ENTERTAINMENT'.
010200     03  FILLER  PIC X(20) VALUE 'ENTERTAINMENT       '.
010300     03  FILLER  PIC X(40) VALUE 'LIVE ENTERTAINMENT'.
010400     03  FILLER  PIC X(20) VALUE 'ENTERTAINMENT       '.
010500     03  FILLER  PIC X(40) VALUE 'SELECT LIVE ENTERTAINMENT'.
010600     03  FILLER  PIC X(20) VALUE 'ENTERTAINMENT       '.
010700     03  FILLER  PIC X(40) VALUE 'FITNESS CLUBS'.
010800     03  FILLER  PIC X(20) VALUE 'ENTERTAINMENT       '.
010900     03  FILLER  PIC X(40) VALUE 'HAIR, NAILS AND SPA SERVICES'.
011000
011100 01  CAL-ALIAS-TABLE REDEFINES CAL-ALIAS-LITERALS.
011200     03  CAL-ENTRY OCCURS 40 TIMES
011300                   INDEXED BY CAL-ENTRY-IDX.
011400         05  CAL-GROUP               PIC X(20).
011500         05  CAL-MEMBER               PIC X(40).
