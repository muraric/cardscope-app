000100 CBL APOST
000200*****************************************************************
000300*                                                               *
000400*  MODULE NAME = CSRRATE                                        *
000500*                                                               *
000600*  DESCRIPTIVE NAME = CardScope Reward-Rate Scoring Engine -    *
000700*                     Motor de Melhor Taxa e Score do Cartao    *
000800*                                                               *
000900*  STATUS = 1.4.0                                               *
001000*                                                               *
001100*  TRANSACTION NAME = n/a (batch, chamado por CALL)             *
001200*                                                               *
001300*  FUNCTION =                                                   *
001400*  Dado o master de um cartao ja localizado por CSRLOAD mais a  *
001500*  categoria, a loja e o trimestre efetivo do pedido, calcula a *
001600*  melhor taxa de reward aplicavel (base, bonus, escolha do     *
001700*  usuario ou rotativa - a que for maior) e o score interno de  *
001800*  classificacao do cartao, usado pelo driver so' para ordenar   *
001900*  os 3 melhores candidatos (nao sai impresso). Usa CSRMTCH      *
002000*  para toda comparacao de categoria/loja e para o parser de    *
002100*  taxa em formato texto.                                        *
002200*                                                               *
002300*-------------------------------------------------------------  *
002400*                                                               *
002500*  ENTRY POINT = CSRRATE                                        *
002600*                                                               *
002700*-------------------------------------------------------------  *
002800*                                                               *
002900*  CHANGE ACTIVITY :                                            *
003000*                                                               *
003100*  $MOD(CSRRATE),COMP(CARDSCOPE),PROD(BATCH RATING):            *
003200*                                                               *
003300*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003400*  $D0= CS0010 140 920204 RTAVARE : PRIMEIRA VERSAO - BEST-RATE *
003500*                                   SO COM REGRA BASE E BONUS   *
003600*  $D1= CS0015 140 920512 RTAVARE : INCLUSAO DAS REGRAS DE      *
003700*                                   ESCOLHA DO USUARIO          *
003800*  $D2= CS0034 141 930915 RTAVARE : INCLUSAO DAS REGRAS         *
003900*                                   ROTATIVAS POR TRIMESTRE     *
004000*  $P1= CS0099 143 960502 MALENCA : BEST-RATE PASSOU A CHAMAR   *
004100*                                   CSRMTCH PARA EXCLUSAO DE    *
004200*                                   LOJA (ANTES NAO EXISTIA)    *
004300*  $Y2= CS0140 144 990129 MALENCA : REVISAO Y2K - SEM CAMPOS DE *
004400*                                   DATA DE 2 DIGITOS NESTE     *
004500*                                   MODULO, NADA A AJUSTAR      *
004600*  $P2= CS0172 145 021014 RSOUSA  : CARD-SCORE AGORA ARREDONDA  *
004700*                                   (ROUNDED) NO MOMENTO DA     *
004800*                                   ATRIBUICAO FINAL, NAO NO    *
004900*                                   ACUMULO INTERMEDIARIO       *
004910*  $P3= CS0221 146 030815 RSOUSA  : BEST-RATE/CANDIDATE-RATE/   *
004920*                                   BASE-RATE-OUT PASSAM A 2     *
004930*                                   DECIMAIS - EM 1 DECIMAL O   *
004940*                                   MAX E O BONUS DE 10% JA      *
004950*                                   SAIAM TRUNCADOS DO EXTRACT   *
005000*                                                               *
005100*****************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    CSRRATE.
005400 AUTHOR.        R. TAVARES.
005500 INSTALLATION.  CARDSCOPE SYSTEMS - SQUAD RATING.
005600 DATE-WRITTEN.  04/02/92.
005700 DATE-COMPILED.
005800 SECURITY.      PADRAO CARDSCOPE - USO INTERNO.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 WORKING-STORAGE SECTION.
006810* flag de 1 posicao - sempre 77 nesta casa, nao precisa de grupo *
006820 77  WS-CHOICE-OPTION-MATCH  PIC X(01) VALUE 'N'.
006830     88  WS-CHOICE-HAS-MATCH     VALUE 'Y'.
006900 01  WS-HEADER.
007000     03  WS-EYECATCHER           PIC X(16)
007100                                  VALUE 'CSRRATE-----WS'.
007200     03  FILLER                  PIC X(02).
007300
007400* contadores, subscritos e acumuladores - sempre COMP nesta casa *
007410* CS0221: BEST-RATE/CANDIDATE-RATE/BASE-RATE-OUT passaram de 1    *
007420* para 2 casas decimais - precisavam da mesma precisao de        *
007430* LKM-RATE-OUT, senao o MAX e o bonus de 10% truncavam cedo      *
007500 01  WS-COUNTERS.
007600     03  WS-BEST-RATE            PIC S9(3)V9(2) COMP-3           CS0221
007700                                  VALUE ZERO.
007800     03  WS-BEST-RATE-REDEF REDEFINES WS-BEST-RATE
007900                                  PIC S9(5) COMP-3.
008000     03  WS-CANDIDATE-RATE       PIC S9(3)V9(2) COMP-3           CS0221
008100                                  VALUE ZERO.
008200     03  WS-BASE-RATE-OUT        PIC S9(3)V9(2) COMP-3           CS0221
008300                                  VALUE ZERO.
008400     03  WS-STABILITY-BONUS      PIC S9(3)V9(3) COMP-3
008500                                  VALUE ZERO.
008600     03  WS-STABILITY-BONUS-REDEF REDEFINES WS-STABILITY-BONUS
008700                                  PIC S9(6) COMP-3.
008800     03  FILLER                  PIC X(04).
008900
009000* parametros montados para cada chamada de CSRMTCH - reaproveita *
009100* a mesma area de trabalho pra cada teste (economia de memoria)  *
009200 01  WS-MTCH-CALL-AREA.
009300     03  WS-MTCH-RATE-HOLD       PIC X(12) VALUE SPACES.
009400     03  WS-MTCH-RATE-REDEF REDEFINES WS-MTCH-RATE-HOLD.
009500         05  WS-MTCH-RATE-CHAR   PIC X(01) OCCURS 12 TIMES.
009600     03  FILLER                  PIC X(06).
009700
010300
010400* area de parametros para as chamadas a CSRMTCH (casamento de    *
010500* categoria, exclusao de loja e parser de taxa)                  *
010600     COPY CSRMPRM.
010700
010800*----------------------------------------------------------------*
010900*    L I N K A G E   S E C T I O N
011000*----------------------------------------------------------------*
011100 LINKAGE SECTION.
011200     COPY CSRRPRM.
011300
011400*----------------------------------------------------------------*
011500*    P R O C E D U R E S
011600*----------------------------------------------------------------*
011700 PROCEDURE DIVISION USING LKR-PARM-AREA.
011800
011900*---------------------------------*
012000 000000-MAIN.
012100*---------------------------------*
012150     MOVE ZERO TO LKR-BEST-RATE-PCT LKR-BEST-RATE-RAW LKR-SCORE. CS0223
012300     PERFORM 000700-BEST-RATE.
012400     MOVE WS-BEST-RATE TO LKR-BEST-RATE-PCT.
012450* CS0223: LKR-BEST-RATE-PCT (1 decimal) e' so' para o relatorio - *
012460* a candidatura tem que ser testada na taxa de 2 decimais, senao *
012470* uma taxa entre 0.00 e 0.05 truncava para 0.0 e o cartao era     *
012480* descartado mesmo tendo taxa base real                          *
012490     MOVE WS-BEST-RATE TO LKR-BEST-RATE-RAW.                     CS0223
012500     IF WS-BEST-RATE > 0
012600         PERFORM 000800-CARD-SCORE
012700     END-IF.
012800     GOBACK.
012900
013000*---------------------------------*
013100* melhor taxa = MAIOR entre base, bonus, escolha e rotativa -    *
013200* a base e' sempre o piso, mesmo sem nenhuma regra aplicavel      *
013300*---------------------------------*
013400 000700-BEST-RATE.
013500     MOVE CCD-BASE-RATE-PCT TO WS-MTCH-RATE-HOLD.
013600     PERFORM 000715-EXTRACT-CALL.
013700     MOVE LKM-RATE-OUT TO WS-BEST-RATE.
013800     IF LKR-REQ-CATEGORY = SPACES
013900         GO TO 000700-EXIT
014000     END-IF.
014100     PERFORM 000720-SCAN-BONUS.
014200     PERFORM 000730-SCAN-CHOICE.
014300     PERFORM 000740-SCAN-ROTATING.
014400 000700-EXIT.
014500     EXIT.
014600
014700* aciona CSRMTCH funcao 04 (EXTRACT-RATE) sobre WS-MTCH-RATE-HOLD*
014800 000715-EXTRACT-CALL.
014900     MOVE 04 TO LKM-FUNCTION-CODE.
015000     MOVE WS-MTCH-RATE-HOLD TO LKM-RATE-STRING.
015100     CALL 'CSRMTCH' USING LKM-PARM-AREA.
015200
015300* percorre as 99 regras de bonus do cartao                       *
015400 000720-SCAN-BONUS.
015500     SET CCX-BONUS-IDX TO 1.
015600     PERFORM 000722-TEST-ONE-BONUS
015700        VARYING CCX-BONUS-IDX FROM 1 BY 1
015800          UNTIL CCX-BONUS-IDX > CCD-BONUS-CAT-COUNT
015900             OR CCD-BONUS-CAT-COUNT = 0.
016000
016100 000722-TEST-ONE-BONUS.
016200     MOVE LKR-REQ-CATEGORY TO LKM-STRING-B.
016300     MOVE BCT-CATEGORY(CCX-BONUS-IDX) TO LKM-STRING-A.
016400     MOVE 02 TO LKM-FUNCTION-CODE.
016500     CALL 'CSRMTCH' USING LKM-PARM-AREA.
016600     IF NOT LKM-MATCHED
016700         GO TO 000722-EXIT
016800     END-IF.
016900     PERFORM 000750-EXCLUSION-CALL-BONUS.
017000     IF LKM-EXCLUDED
017100         GO TO 000722-EXIT
017200     END-IF.
017300     MOVE BCT-RATE-PCT(CCX-BONUS-IDX) TO WS-MTCH-RATE-HOLD.
017400     PERFORM 000715-EXTRACT-CALL.
017500     MOVE LKM-RATE-OUT TO WS-CANDIDATE-RATE.
017600     IF WS-CANDIDATE-RATE > WS-BEST-RATE
017700         MOVE WS-CANDIDATE-RATE TO WS-BEST-RATE
017800     END-IF.
017900 000722-EXIT.
018000     EXIT.
018100
018200* percorre as 99 regras de escolha do usuario                    *
018300 000730-SCAN-CHOICE.                                              CS0015  
018400     SET CCX-CHOICE-IDX TO 1.
018500     PERFORM 000732-TEST-ONE-CHOICE
018600        VARYING CCX-CHOICE-IDX FROM 1 BY 1
018700          UNTIL CCX-CHOICE-IDX > CCD-CHOICE-CAT-COUNT
018800             OR CCD-CHOICE-CAT-COUNT = 0.
018900
019000 000732-TEST-ONE-CHOICE.
019100     MOVE 'N' TO WS-CHOICE-OPTION-MATCH.
019200     SET CCX-CHOICE-OPT-IDX TO 1.
019300     PERFORM 000734-TEST-ONE-OPTION
019400        VARYING CCX-CHOICE-OPT-IDX FROM 1 BY 1
019500          UNTIL CCX-CHOICE-OPT-IDX > CHC-OPTION-COUNT(CCX-CHOICE-IDX)
019600             OR CHC-OPTION-COUNT(CCX-CHOICE-IDX) = 0
019700             OR WS-CHOICE-HAS-MATCH.
019800     IF NOT WS-CHOICE-HAS-MATCH
019900         GO TO 000732-EXIT
020000     END-IF.
020100     PERFORM 000752-EXCLUSION-CALL-CHOICE.
020200     IF LKM-EXCLUDED
020300         GO TO 000732-EXIT
020400     END-IF.
020500     MOVE CHC-RATE-PCT(CCX-CHOICE-IDX) TO WS-MTCH-RATE-HOLD.
020600     PERFORM 000715-EXTRACT-CALL.
020700     MOVE LKM-RATE-OUT TO WS-CANDIDATE-RATE.
020800     IF WS-CANDIDATE-RATE > WS-BEST-RATE
020900         MOVE WS-CANDIDATE-RATE TO WS-BEST-RATE
021000     END-IF.
021100 000732-EXIT.
021200     EXIT.
021300
021400 000734-TEST-ONE-OPTION.
021500     MOVE LKR-REQ-CATEGORY TO LKM-STRING-B.
021600     MOVE CHC-OPTION(CCX-CHOICE-IDX, CCX-CHOICE-OPT-IDX)
021700       TO LKM-STRING-A.
021800     MOVE 02 TO LKM-FUNCTION-CODE.
021900     CALL 'CSRMTCH' USING LKM-PARM-AREA.
022000     IF LKM-MATCHED
022100         MOVE 'Y' TO WS-CHOICE-OPTION-MATCH
022200     END-IF.
022300
022400* percorre as 40 regras rotativas - so conta se o trimestre       *
022500* da regra bater com o trimestre efetivo do pedido                *
022600 000740-SCAN-ROTATING.                                            CS0034  
022700     SET CCX-ROTATE-IDX TO 1.
022800     PERFORM 000742-TEST-ONE-ROTATING
022900        VARYING CCX-ROTATE-IDX FROM 1 BY 1
023000          UNTIL CCX-ROTATE-IDX > CCD-ROTATING-CAT-COUNT
023100             OR CCD-ROTATING-CAT-COUNT = 0.
023200
023300 000742-TEST-ONE-ROTATING.
023400     IF RCT-QUARTER(CCX-ROTATE-IDX) NOT = LKR-EFFECTIVE-QUARTER
023500         GO TO 000742-EXIT
023600     END-IF.
023700     MOVE LKR-REQ-CATEGORY TO LKM-STRING-B.
023800     MOVE RCT-CATEGORY(CCX-ROTATE-IDX) TO LKM-STRING-A.
023900     MOVE 02 TO LKM-FUNCTION-CODE.
024000     CALL 'CSRMTCH' USING LKM-PARM-AREA.
024100     IF NOT LKM-MATCHED
024200         GO TO 000742-EXIT
024300     END-IF.
024400     PERFORM 000754-EXCLUSION-CALL-ROTATING.
024500     IF LKM-EXCLUDED
024600         GO TO 000742-EXIT
024700     END-IF.
024800     MOVE RCT-RATE-PCT(CCX-ROTATE-IDX) TO WS-MTCH-RATE-HOLD.
024900     PERFORM 000715-EXTRACT-CALL.
025000     MOVE LKM-RATE-OUT TO WS-CANDIDATE-RATE.
025100     IF WS-CANDIDATE-RATE > WS-BEST-RATE
025200         MOVE WS-CANDIDATE-RATE TO WS-BEST-RATE
025300     END-IF.
025400 000742-EXIT.
025500     EXIT.
025600
025700* as tres rotinas abaixo so diferem na tabela de exclusao de     *
025800* loja copiada para LKM-EXCL-TABLE antes de chamar CSRMTCH 03     *
025900 000750-EXCLUSION-CALL-BONUS.
026000     MOVE LKR-REQ-STORE TO LKM-STORE-NAME.
026100     MOVE BCT-EXCL-COUNT(CCX-BONUS-IDX) TO LKM-EXCL-COUNT.
026200     SET CCX-BONUS-EXCL-IDX TO 1.
026300     PERFORM 000760-COPY-ONE-BONUS-EXCL
026400        VARYING CCX-BONUS-EXCL-IDX FROM 1 BY 1
026500          UNTIL CCX-BONUS-EXCL-IDX > LKM-EXCL-COUNT
026600             OR LKM-EXCL-COUNT = 0.
026700     MOVE 03 TO LKM-FUNCTION-CODE.                                CS0099  
026800     CALL 'CSRMTCH' USING LKM-PARM-AREA.
026900
027000 000760-COPY-ONE-BONUS-EXCL.
027100     SET LKM-EXCL-IDX TO CCX-BONUS-EXCL-IDX.
027200     MOVE BCT-EXCLUSION(CCX-BONUS-IDX, CCX-BONUS-EXCL-IDX)
027300       TO LKM-EXCL-TABLE(LKM-EXCL-IDX).
027400
027500 000752-EXCLUSION-CALL-CHOICE.
027600     MOVE LKR-REQ-STORE TO LKM-STORE-NAME.
027700     MOVE CHC-EXCL-COUNT(CCX-CHOICE-IDX) TO LKM-EXCL-COUNT.
027800     SET CCX-CHOICE-EXCL-IDX TO 1.
027900     PERFORM 000762-COPY-ONE-CHOICE-EXCL
028000        VARYING CCX-CHOICE-EXCL-IDX FROM 1 BY 1
028100          UNTIL CCX-CHOICE-EXCL-IDX > LKM-EXCL-COUNT
028200             OR LKM-EXCL-COUNT = 0.
028300     MOVE 03 TO LKM-FUNCTION-CODE.
028400     CALL 'CSRMTCH' USING LKM-PARM-AREA.
028500
028600 000762-COPY-ONE-CHOICE-EXCL.
028700     SET LKM-EXCL-IDX TO CCX-CHOICE-EXCL-IDX.
028800     MOVE CHC-EXCLUSION(CCX-CHOICE-IDX, CCX-CHOICE-EXCL-IDX)
028900       TO LKM-EXCL-TABLE(LKM-EXCL-IDX).
029000
029100 000754-EXCLUSION-CALL-ROTATING.
029200     MOVE LKR-REQ-STORE TO LKM-STORE-NAME.
029300     MOVE RCT-EXCL-COUNT(CCX-ROTATE-IDX) TO LKM-EXCL-COUNT.
029400     SET CCX-ROTATE-EXCL-IDX TO 1.
029500     PERFORM 000764-COPY-ONE-ROTATE-EXCL
029600        VARYING CCX-ROTATE-EXCL-IDX FROM 1 BY 1
029700          UNTIL CCX-ROTATE-EXCL-IDX > LKM-EXCL-COUNT
029800             OR LKM-EXCL-COUNT = 0.
029900     MOVE 03 TO LKM-FUNCTION-CODE.
030000     CALL 'CSRMTCH' USING LKM-PARM-AREA.
030100
030200 000764-COPY-ONE-ROTATE-EXCL.
030300     SET LKM-EXCL-IDX TO CCX-ROTATE-EXCL-IDX.
030400     MOVE RCT-EXCLUSION(CCX-ROTATE-IDX, CCX-ROTATE-EXCL-IDX)
030500       TO LKM-EXCL-TABLE(LKM-EXCL-IDX).
030600
030700*---------------------------------*
030800* score = melhor-taxa + 10% da taxa base - usado so' internamente*
030900* pelo driver para ordenar os candidatos, nao sai no relatorio    *
031000*---------------------------------*
031100 000800-CARD-SCORE.
031200     MOVE CCD-BASE-RATE-PCT TO WS-MTCH-RATE-HOLD.
031300     PERFORM 000715-EXTRACT-CALL.
031400     MOVE LKM-RATE-OUT TO WS-BASE-RATE-OUT.
031500     COMPUTE WS-STABILITY-BONUS ROUNDED =
031600         WS-BASE-RATE-OUT * 0.1.
031700     COMPUTE LKR-SCORE ROUNDED =                                  CS0172  
031800         WS-BEST-RATE + WS-STABILITY-BONUS.
