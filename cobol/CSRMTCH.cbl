000100 CBL APOST
000200*****************************************************************
000300*                                                               *
000400*  MODULE NAME = CSRMTCH                                        *
000500*                                                               *
000600*  DESCRIPTIVE NAME = CardScope Reward-Rate Scoring Engine -    *
000700*                     Casador de Categorias e Parser de Taxas   *
000800*                                                               *
000900*  STATUS = 1.4.0                                               *
001000*                                                               *
001100*  TRANSACTION NAME = n/a (batch, chamado por CALL)             *
001200*                                                               *
001300*  FUNCTION =                                                   *
001400*  Subrotina comum de texto usada pelo motor de rating          *
001500*  CSRRATE e pelo driver CSRMAIN/CSRLOAD: normalizacao de        *
001600*  categoria/loja, casamento de categoria (exata, substring,     *
001700*  tabela de aliases), checagem de exclusao de loja por regra,   *
001800*  parser de taxa em formato texto ("5%", "1.5%", "1% Cash       *
001900*  Back") e derivacao de trimestre quando o pedido chega sem     *
002000*  REQ-QUARTER informado. Funcao selecionada por                *
002100*  LKM-FUNCTION-CODE - ver CSRMPRM.                              *
002200*                                                               *
002300*-------------------------------------------------------------  *
002400*                                                               *
002500*  ENTRY POINT = CSRMTCH                                        *
002600*                                                               *
002700*-------------------------------------------------------------  *
002800*                                                               *
002900*  CHANGE ACTIVITY :                                            *
003000*                                                               *
003100*  $MOD(CSRMTCH),COMP(CARDSCOPE),PROD(BATCH RATING):            *
003200*                                                               *
003300*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003400*  $D0= CS0009 140 920204 RTAVARE : PRIMEIRA VERSAO - NORMALIZE,*
003500*                                   CATEGORY-MATCHES, EXTRACT   *
003600*  $D1= CS0012 140 920422 RTAVARE : ALIAS-TEST USANDO CSRALIAS  *
003700*  $D2= CS0033 141 930915 RTAVARE : STORE-EXCLUDED PASSOU A     *
003800*                                   ACEITAR LISTA VAZIA = OK    *
003900*  $P1= CS0061 142 940630 RTAVARE : DERIVE-QUARTER (FUNCAO 05)  *
004000*                                   PARA SUBSTITUIR O LOOKUP    *
004100*                                   GEOGRAFICO DO SISTEMA WEB   *
004200*  $P2= CS0098 143 960502 MALENCA : SUBSTR-TEST AGORA TESTA OS  *
004300*                                   DOIS SENTIDOS (A EM B E     *
004400*                                   B EM A), ANTES SO UM LADO   *
004500*  $Y2= CS0140 144 990129 MALENCA : REVISAO Y2K - SEM CAMPOS DE *
004600*                                   DATA DE 2 DIGITOS NESTE     *
004700*                                   MODULO, NADA A AJUSTAR      *
004800*  $P3= CS0171 145 021014 RSOUSA  : EXTRACT-RATE PASSOU A       *
004900*                                   TRATAR "1% CASH BACK" E     *
005000*                                   TEXTO LIVRE APOS O SINAL %  *
005100*  $P4= CS0205 146 070311 RSOUSA  : CORRIGIDO STRIP-NON-NUMERIC *
005200*                                   QUE IGNORAVA PONTO REPETIDO *
005210*  $P5= CS0222 147 090618 RSOUSA  : ALIAS-TEST CASAVA PREFIXO   *
005220*                                   DE CAL-MEMBER EM VEZ DO     *
005230*                                   TAMANHO INTEIRO - "SELECT"  *
005240*                                   ENTRAVA NO GRUPO ERRADO     *
005250*  $P6= CS0223 148 091103 RSOUSA  : CONSUME-DIGIT-RUN PULAVA    *
005260*                                   O INDICE PARA 13 AO ACHAR O *
005270*                                   "%" - SCAN-PERCENT NUNCA    *
005280*                                   VIA O TERMINADOR E TODA     *
005290*                                   TAXA CAIA NO FALLBACK DE     *
005295*                                   STRIP-NON-NUMERIC            *
005300*                                                               *
005400*****************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.    CSRMTCH.
005700 AUTHOR.        R. TAVARES.
005800 INSTALLATION.  CARDSCOPE SYSTEMS - SQUAD RATING.
005900 DATE-WRITTEN.  04/02/92.
006000 DATE-COMPILED.
006100 SECURITY.      PADRAO CARDSCOPE - USO INTERNO.
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-370.
006500 OBJECT-COMPUTER. IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 WORKING-STORAGE SECTION.
007110* subscrito de varredura de substring - sempre 77 nesta casa,     *
007120* nao precisa de grupo proprio                                    *
007130 77  WS-SCAN-IDX             PIC 9(02) COMP.
007200*----------------------------------------------------------------*
007300* Area de trabalho comum                                         *
007400*----------------------------------------------------------------*
007500 01  WS-HEADER.
007600     03  WS-EYECATCHER           PIC X(16)
007700                                  VALUE 'CSRMTCH-----WS'.
007800     03  FILLER                  PIC X(02).
007900
008000* Copia de trabalho das strings A/B ja normalizadas
008100 01  WS-NORM-AREA.
008200     03  WS-NORM-A               PIC X(40).
008300     03  WS-NORM-B               PIC X(40).
008400     03  WS-NORM-SCRATCH         PIC X(40).
008500     03  FILLER                  PIC X(04).
008600
008700* Contadores e subscritos - sempre COMP nesta casa
008800 01  WS-COUNTERS.
008900     03  WS-LEN-A                PIC 9(02) COMP.
009000     03  WS-LEN-B                PIC 9(02) COMP.
009200     03  WS-SCAN-START           PIC 9(02) COMP.
009300     03  WS-GROUP-A-POS          PIC 9(02) COMP.
009400     03  WS-GROUP-B-POS          PIC 9(02) COMP.
009450     03  WS-CAL-MEMBER-LEN       PIC 9(02) COMP.                  CS0222
009500     03  FILLER                  PIC X(04).
009600
009700* Area de varredura para o parser de taxa em formato texto
009800 01  WS-RATE-SCAN.
009900     03  WS-RATE-RUN-START       PIC 9(02) COMP.
010000     03  WS-RATE-RUN-LEN         PIC 9(02) COMP.
010100     03  WS-RATE-FOUND-SWITCH    PIC X(01) VALUE 'N'.
010200         88  WS-RATE-FOUND             VALUE 'Y'.
010300     03  WS-RATE-DOT-SEEN-SWITCH PIC X(01) VALUE 'N'.
010400         88  WS-RATE-DOT-SEEN          VALUE 'Y'.
010450     03  WS-RATE-RUN-STOP-SWITCH PIC X(01) VALUE 'N'.             CS0223
010460         88  WS-RATE-RUN-STOP          VALUE 'Y'.                 CS0223
010500     03  WS-RATE-BUFFER          PIC X(12) VALUE SPACES.
010600     03  WS-RATE-BUFFER-TBL REDEFINES WS-RATE-BUFFER.
010700         05  WS-RATE-CHAR        PIC X(01) OCCURS 12 TIMES
010800                                  INDEXED BY WS-RATE-CHAR-IDX.
010900     03  WS-RATE-INT-PART        PIC 9(03) COMP VALUE ZERO.
011000     03  WS-RATE-FRAC-PART       PIC 9(02) COMP VALUE ZERO.
011100     03  WS-RATE-INT-DIGITS      PIC 9(02) COMP VALUE ZERO.
011200     03  WS-RATE-FRAC-DIGITS     PIC 9(02) COMP VALUE ZERO.
011300     03  WS-RATE-DOT-POS         PIC 9(02) COMP VALUE ZERO.
011400     03  WS-STRIP-BUFFER         PIC X(12) VALUE SPACES.
011500     03  WS-STRIP-BUFFER-TBL REDEFINES WS-STRIP-BUFFER.
011600         05  WS-STRIP-CHAR       PIC X(01) OCCURS 12 TIMES
011700                                  INDEXED BY WS-STRIP-CHAR-IDX.
011800     03  WS-STRIP-LEN            PIC 9(02) COMP VALUE ZERO.
011900     03  WS-CURRENT-CHAR         PIC X(01).
012000     03  WS-ONE-DIGIT            PIC 9(01) VALUE ZERO.
012100     03  FILLER                  PIC X(02).
012200
012300* Area para derivacao de trimestre a partir da data do sistema
012400 01  WS-QUARTER-AREA.
012500     03  WS-SYSTEM-DATE          PIC 9(06).
012600     03  WS-SYSTEM-DATE-REDEF REDEFINES WS-SYSTEM-DATE.
012700         05  WS-SYS-YY           PIC 9(02).
012800         05  WS-SYS-MM           PIC 9(02).
012900         05  WS-SYS-DD           PIC 9(02).
013000     03  FILLER                  PIC X(04).
013100
013200* Tabela fixa de categorias equivalentes (ver CSRALIAS)
013300     COPY CSRALIAS.
013400
013500*----------------------------------------------------------------*
013600*    L I N K A G E   S E C T I O N
013700*----------------------------------------------------------------*
013800 LINKAGE SECTION.
013900     COPY CSRMPRM.
014000
014100*----------------------------------------------------------------*
014200*    P R O C E D U R E S
014300*----------------------------------------------------------------*
014400 PROCEDURE DIVISION USING LKM-PARM-AREA.
014500
014600*---------------------------------*
014700 000000-MAIN.
014800*---------------------------------*
014900     EVALUATE LKM-FUNCTION-CODE
015000         WHEN 01
015100             MOVE LKM-STRING-A TO WS-NORM-SCRATCH
015200             PERFORM 000100-NORMALIZE
015300             MOVE WS-NORM-SCRATCH TO LKM-NORM-OUT
015400         WHEN 02
015500             PERFORM 000200-CATEGORY-MATCHES
015600         WHEN 03
015700             PERFORM 000300-STORE-EXCLUDED
015800         WHEN 04
015900             PERFORM 000400-EXTRACT-RATE
016000         WHEN 05
016100             PERFORM 000500-DERIVE-QUARTER
016200         WHEN OTHER
016300             MOVE 'N' TO LKM-MATCH-FLAG
016400     END-EVALUATE.
016500     GOBACK.
016600
016700*---------------------------------*
016800* FUNCAO 01 - NORMALIZE            *
016900* lower-case + trim leading/trailing spaces;  blanco -> vazio    *
017000*---------------------------------*
017100 000100-NORMALIZE.
017200     INSPECT WS-NORM-SCRATCH CONVERTING
017300        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
017400     TO 'abcdefghijklmnopqrstuvwxyz'.
017500     MOVE 1 TO WS-SCAN-START.
017600     PERFORM 000110-SKIP-LEADING-SPACE
017700         UNTIL WS-SCAN-START > 40
017800            OR WS-NORM-SCRATCH(WS-SCAN-START:1) NOT = SPACE.
017900     IF WS-SCAN-START > 40
018000         MOVE SPACES TO WS-NORM-SCRATCH
018100     ELSE
018200         IF WS-SCAN-START > 1
018300             MOVE WS-NORM-SCRATCH(WS-SCAN-START:41 - WS-SCAN-START)
018400               TO WS-NORM-SCRATCH
018500         END-IF
018600     END-IF.
018700     GO TO 000100-EXIT.
018800 000110-SKIP-LEADING-SPACE.
018900     ADD 1 TO WS-SCAN-START.
019000 000100-EXIT.
019100     EXIT.
019200
019300*---------------------------------*
019400* FUNCAO 02 - CATEGORY-MATCHES                                   *
019500* exata, depois substring (os dois sentidos), depois alias       *
019600*---------------------------------*
019700 000200-CATEGORY-MATCHES.
019800     MOVE 'N' TO LKM-MATCH-FLAG.
019900     MOVE LKM-STRING-A TO WS-NORM-SCRATCH.
020000     PERFORM 000100-NORMALIZE.
020100     MOVE WS-NORM-SCRATCH TO WS-NORM-A.
020200     MOVE LKM-STRING-B TO WS-NORM-SCRATCH.
020300     PERFORM 000100-NORMALIZE.
020400     MOVE WS-NORM-SCRATCH TO WS-NORM-B.
020500     PERFORM 000210-EXACT-TEST.
020600     IF LKM-MATCHED
020700         GO TO 000200-EXIT
020800     END-IF.
020900     PERFORM 000220-SUBSTR-TEST.
021000     IF LKM-MATCHED
021100         GO TO 000200-EXIT
021200     END-IF.
021300     PERFORM 000230-ALIAS-TEST.
021400 000200-EXIT.
021500     EXIT.
021600
021700 000210-EXACT-TEST.
021800     IF WS-NORM-A = WS-NORM-B
021900         MOVE 'Y' TO LKM-MATCH-FLAG
022000     ELSE
022100         MOVE 'N' TO LKM-MATCH-FLAG
022200     END-IF.
022300
022400 000220-SUBSTR-TEST.
022500     MOVE WS-NORM-A TO WS-NORM-SCRATCH.
022600     PERFORM 000260-COMPUTE-LENGTH.
022700     MOVE WS-RATE-RUN-LEN TO WS-LEN-A.
022800     MOVE WS-NORM-B TO WS-NORM-SCRATCH.
022900     PERFORM 000260-COMPUTE-LENGTH.
023000     MOVE WS-RATE-RUN-LEN TO WS-LEN-B.
023100     MOVE 'N' TO LKM-MATCH-FLAG.
023200     IF WS-LEN-A > 0 AND WS-LEN-B > 0
023300         PERFORM 000225-CONTAINS-TEST
023400     END-IF.
023500
023600 000225-CONTAINS-TEST.
023700* tenta A contem B; se nao achar, tenta B contem A                CS0098  
023800     MOVE WS-NORM-A TO WS-NORM-SCRATCH.
023900     MOVE WS-LEN-A TO WS-RATE-RUN-LEN.
024000     MOVE WS-NORM-B TO WS-STRIP-BUFFER.
024100     MOVE WS-LEN-B TO WS-STRIP-LEN.
024200     PERFORM 000227-SCAN-CONTAINS.
024300     IF LKM-MATCHED
024400         GO TO 000225-EXIT
024500     END-IF.
024600     MOVE WS-NORM-B TO WS-NORM-SCRATCH.
024700     MOVE WS-LEN-B TO WS-RATE-RUN-LEN.
024800     MOVE WS-NORM-A TO WS-STRIP-BUFFER.
024900     MOVE WS-LEN-A TO WS-STRIP-LEN.
025000     PERFORM 000227-SCAN-CONTAINS.
025100 000225-EXIT.
025200     EXIT.
025300
025400* WS-NORM-SCRATCH(1:WS-RATE-RUN-LEN)  = haystack
025500* WS-STRIP-BUFFER(1:WS-STRIP-LEN)     = needle
025600 000227-SCAN-CONTAINS.
025700     MOVE 'N' TO LKM-MATCH-FLAG.
025800     IF WS-STRIP-LEN > WS-RATE-RUN-LEN
025900         GO TO 000227-EXIT
026000     END-IF.
026100     MOVE 1 TO WS-SCAN-IDX.
026200     PERFORM 000228-TRY-ONE-OFFSET
026300        UNTIL WS-SCAN-IDX > (WS-RATE-RUN-LEN - WS-STRIP-LEN + 1)
026400           OR LKM-MATCHED.
026500 000227-EXIT.
026600     EXIT.
026700
026800 000228-TRY-ONE-OFFSET.
026900     IF WS-NORM-SCRATCH(WS-SCAN-IDX:WS-STRIP-LEN)
027000           = WS-STRIP-BUFFER(1:WS-STRIP-LEN)
027100         MOVE 'Y' TO LKM-MATCH-FLAG
027200     ELSE
027300         ADD 1 TO WS-SCAN-IDX
027400     END-IF.
027500
027600*---------------------------------*
027700* tabela de aliases - A e B casam se pertencerem ao mesmo grupo  *
027800*---------------------------------*
027900 000230-ALIAS-TEST.                                               CS0012  
028000     MOVE ZERO TO WS-GROUP-A-POS.
028100     MOVE ZERO TO WS-GROUP-B-POS.
028200     SET CAL-ENTRY-IDX TO 1.
028300     PERFORM 000235-FIND-GROUPS
028400        VARYING CAL-ENTRY-IDX FROM 1 BY 1
028500          UNTIL CAL-ENTRY-IDX > 40.
028600     MOVE 'N' TO LKM-MATCH-FLAG.
028700     IF WS-GROUP-A-POS > 0 AND WS-GROUP-B-POS > 0
028800         IF CAL-GROUP(WS-GROUP-A-POS) = CAL-GROUP(WS-GROUP-B-POS)
028900             MOVE 'Y' TO LKM-MATCH-FLAG
029000         END-IF
029100     END-IF.
029200
029300 000235-FIND-GROUPS.
029310* CS0222: precisa casar o tamanho INTEIRO de CAL-MEMBER, nao so'   CS0222
029320* o prefixo do tamanho de entrada - senao "select" prefix-casava  CS0222
029330* com "SELECT STREAMING SERVICES" antes de chegar no grupo certo CS0222
029340     MOVE CAL-MEMBER(CAL-ENTRY-IDX) TO WS-NORM-SCRATCH.           CS0222
029350     PERFORM 000260-COMPUTE-LENGTH.                               CS0222
029360     MOVE WS-RATE-RUN-LEN TO WS-CAL-MEMBER-LEN.                    CS0222
029370     IF WS-CAL-MEMBER-LEN = WS-LEN-A                               CS0222
029380        AND CAL-MEMBER(CAL-ENTRY-IDX)(1:WS-LEN-A) = WS-NORM-A(1:WS-LEN-A)
029390        AND WS-GROUP-A-POS = 0
029400         MOVE CAL-ENTRY-IDX TO WS-GROUP-A-POS
029410     END-IF.
029420     IF WS-CAL-MEMBER-LEN = WS-LEN-B                               CS0222
029430        AND CAL-MEMBER(CAL-ENTRY-IDX)(1:WS-LEN-B) = WS-NORM-B(1:WS-LEN-B)
029440        AND WS-GROUP-B-POS = 0
029450         MOVE CAL-ENTRY-IDX TO WS-GROUP-B-POS
029460     END-IF.
030200
030300*---------------------------------*
030400* FUNCAO 03 - STORE-EXCLUDED                                     *
030500* loja vazia ou lista de exclusao vazia = nao excluida           *
030600*---------------------------------*
030700 000300-STORE-EXCLUDED.
030800     MOVE 'N' TO LKM-EXCLUDED-FLAG.
030900     IF LKM-STORE-NAME = SPACES OR LKM-EXCL-COUNT = ZERO          CS0033  
031000         GO TO 000300-EXIT
031100     END-IF.
031200     MOVE LKM-STORE-NAME TO WS-NORM-SCRATCH.
031300     PERFORM 000100-NORMALIZE.
031400     MOVE WS-NORM-SCRATCH TO WS-NORM-A.
031500     PERFORM 000260-COMPUTE-LENGTH.
031600     MOVE WS-RATE-RUN-LEN TO WS-LEN-A.
031700     SET LKM-EXCL-IDX TO 1.
031800     PERFORM 000310-TEST-ONE-EXCLUSION
031900        VARYING LKM-EXCL-IDX FROM 1 BY 1
032000          UNTIL LKM-EXCL-IDX > LKM-EXCL-COUNT
032100             OR LKM-EXCLUDED.
032200 000300-EXIT.
032300     EXIT.
032400
032500 000310-TEST-ONE-EXCLUSION.
032600     MOVE LKM-EXCL-TABLE(LKM-EXCL-IDX) TO WS-NORM-SCRATCH.
032700     PERFORM 000100-NORMALIZE.
032800     MOVE WS-NORM-SCRATCH TO WS-NORM-B.
032900     PERFORM 000260-COMPUTE-LENGTH.
033000     MOVE WS-RATE-RUN-LEN TO WS-LEN-B.
033100     IF WS-LEN-A = 0 OR WS-LEN-B = 0
033200         GO TO 000310-EXIT
033300     END-IF.
033400     MOVE WS-NORM-A TO WS-NORM-SCRATCH.
033500     MOVE WS-LEN-A TO WS-RATE-RUN-LEN.
033600     MOVE WS-NORM-B TO WS-STRIP-BUFFER.
033700     MOVE WS-LEN-B TO WS-STRIP-LEN.
033800     PERFORM 000227-SCAN-CONTAINS.
033900     IF LKM-MATCHED
034000         MOVE 'Y' TO LKM-EXCLUDED-FLAG
034100         GO TO 000310-EXIT
034200     END-IF.
034300     MOVE WS-NORM-B TO WS-NORM-SCRATCH.
034400     MOVE WS-LEN-B TO WS-RATE-RUN-LEN.
034500     MOVE WS-NORM-A TO WS-STRIP-BUFFER.
034600     MOVE WS-LEN-A TO WS-STRIP-LEN.
034700     PERFORM 000227-SCAN-CONTAINS.
034800     IF LKM-MATCHED
034900         MOVE 'Y' TO LKM-EXCLUDED-FLAG
035000     END-IF.
035100 000310-EXIT.
035200     EXIT.
035300
035400*---------------------------------*
035500* paragrafo utilitario - devolve em WS-RATE-RUN-LEN o tamanho     *
035600* util (sem espacos a direita) de WS-NORM-SCRATCH (PIC X(40))     *
035700*---------------------------------*
035800 000260-COMPUTE-LENGTH.
035900     MOVE 40 TO WS-RATE-RUN-LEN.
036000     PERFORM 000265-BACK-UP-ONE
036100        UNTIL WS-RATE-RUN-LEN = 0
036200           OR WS-NORM-SCRATCH(WS-RATE-RUN-LEN:1) NOT = SPACE.
036300 000265-BACK-UP-ONE.
036400     SUBTRACT 1 FROM WS-RATE-RUN-LEN.
036500
036600*---------------------------------*
036700* FUNCAO 04 - EXTRACT-RATE                                       *
036800* "5%","1.5%","1% Cash Back" -> valor numerico (S9(3)V9(2))      *
036900*---------------------------------*
037000 000400-EXTRACT-RATE.
037100     MOVE ZERO TO LKM-RATE-OUT.
037200     IF LKM-RATE-STRING = SPACES
037300         GO TO 000400-EXIT
037400     END-IF.
037500     MOVE 'N' TO WS-RATE-FOUND-SWITCH.
037600     MOVE 1 TO WS-SCAN-START.
037700     PERFORM 000410-SCAN-PERCENT
037800        UNTIL WS-SCAN-START > 12 OR WS-RATE-FOUND.
037900     IF WS-RATE-FOUND
038000         PERFORM 000450-BUILD-RATE-FROM-RUN
038100         GO TO 000400-EXIT
038200     END-IF.
038300     PERFORM 000420-STRIP-NON-NUMERIC.
038400     PERFORM 000460-BUILD-RATE-FROM-STRIP.
038500 000400-EXIT.
038600     EXIT.
038700
038800* tenta, a partir de WS-SCAN-START, achar  \d+\.?\d* \s* %        *
038900 000410-SCAN-PERCENT.
039000     MOVE WS-SCAN-START TO WS-RATE-RUN-START.
039100     MOVE 0 TO WS-RATE-RUN-LEN.
039200     MOVE 'N' TO WS-RATE-DOT-SEEN-SWITCH.
039300     MOVE WS-SCAN-START TO WS-SCAN-IDX.
039400     IF LKM-RATE-STRING(WS-SCAN-IDX:1) NOT NUMERIC
039500         ADD 1 TO WS-SCAN-START
039600         GO TO 000410-EXIT
039700     END-IF.
039750     MOVE 'N' TO WS-RATE-RUN-STOP-SWITCH.                         CS0223
039800     PERFORM 000412-CONSUME-DIGIT-RUN
039900        UNTIL WS-SCAN-IDX > 12 OR WS-RATE-RUN-STOP.               CS0223
040000     PERFORM 000414-SKIP-WHITESPACE
040100        UNTIL WS-SCAN-IDX > 12
040200           OR LKM-RATE-STRING(WS-SCAN-IDX:1) NOT = SPACE.
040300     IF WS-SCAN-IDX <= 12
040400        AND LKM-RATE-STRING(WS-SCAN-IDX:1) = '%'
040500         MOVE 'Y' TO WS-RATE-FOUND-SWITCH
040600     ELSE
040700         ADD 1 TO WS-SCAN-START
040800     END-IF.
040900 000410-EXIT.
041000     EXIT.
041100
041150* CS0223: ao achar o fim da corrida de digitos, so' marca o       *
041160* STOP-SWITCH e PARA - nao pula mais o indice para 13, senao o    *
041170* '%' do terminador (ou o espaco antes dele) nunca era visto de   *
041180* volta em 000410 e RATE-FOUND-SWITCH nunca virava 'Y'            *
041200 000412-CONSUME-DIGIT-RUN.
041300     IF LKM-RATE-STRING(WS-SCAN-IDX:1) NUMERIC
041400         ADD 1 TO WS-RATE-RUN-LEN
041500         ADD 1 TO WS-SCAN-IDX
041600     ELSE
041700         IF LKM-RATE-STRING(WS-SCAN-IDX:1) = '.'                  CS0205
041800            AND NOT WS-RATE-DOT-SEEN
041900             MOVE 'Y' TO WS-RATE-DOT-SEEN-SWITCH
042000             ADD 1 TO WS-RATE-RUN-LEN
042100             ADD 1 TO WS-SCAN-IDX
042200         ELSE
042250             MOVE 'Y' TO WS-RATE-RUN-STOP-SWITCH                  CS0223
042300         END-IF
042400     END-IF.
042600
042700 000414-SKIP-WHITESPACE.
042800     ADD 1 TO WS-SCAN-IDX.
042900
043000 000450-BUILD-RATE-FROM-RUN.
043100     MOVE SPACES TO WS-RATE-BUFFER.
043200     MOVE LKM-RATE-STRING(WS-RATE-RUN-START:WS-RATE-RUN-LEN)
043300       TO WS-RATE-BUFFER.
043400     MOVE WS-RATE-BUFFER TO WS-STRIP-BUFFER.
043500     MOVE WS-RATE-RUN-LEN TO WS-STRIP-LEN.
043600     PERFORM 000465-PARSE-STRIP-BUFFER.
043700
043800* remove tudo que nao for digito ou ponto de LKM-RATE-STRING      *
043900 000420-STRIP-NON-NUMERIC.
044000     MOVE SPACES TO WS-STRIP-BUFFER.
044100     MOVE 0 TO WS-STRIP-LEN.
044200     MOVE 1 TO WS-SCAN-IDX.
044300     PERFORM 000425-STRIP-ONE-CHAR
044400        UNTIL WS-SCAN-IDX > 12.
044500 000420-EXIT.
044600     EXIT.
044700
044800 000425-STRIP-ONE-CHAR.                                           CS0171  
044900     MOVE LKM-RATE-STRING(WS-SCAN-IDX:1) TO WS-CURRENT-CHAR.
045000     IF WS-CURRENT-CHAR NUMERIC OR WS-CURRENT-CHAR = '.'
045100         ADD 1 TO WS-STRIP-LEN
045200         MOVE WS-CURRENT-CHAR TO WS-STRIP-BUFFER(WS-STRIP-LEN:1)
045300     END-IF.
045400     ADD 1 TO WS-SCAN-IDX.
045500
045600 000460-BUILD-RATE-FROM-STRIP.
045700     PERFORM 000465-PARSE-STRIP-BUFFER.
045800
045900* WS-STRIP-BUFFER(1:WS-STRIP-LEN) so contem digitos e pontos      *
046000 000465-PARSE-STRIP-BUFFER.
046100     MOVE ZERO TO WS-RATE-DOT-POS WS-RATE-INT-PART
046200                  WS-RATE-FRAC-PART WS-RATE-INT-DIGITS
046300                  WS-RATE-FRAC-DIGITS.
046400     IF WS-STRIP-LEN = 0
046500         GO TO 000465-EXIT
046600     END-IF.
046700     MOVE 1 TO WS-SCAN-IDX.
046800     PERFORM 000467-FIND-FIRST-DOT
046900        UNTIL WS-SCAN-IDX > WS-STRIP-LEN OR WS-RATE-DOT-POS > 0.
047000     IF WS-RATE-DOT-POS > 0
047100         PERFORM 000468-BUILD-WITH-DOT
047200     ELSE
047300         PERFORM 000469-BUILD-WITHOUT-DOT
047400     END-IF.
047500     COMPUTE LKM-RATE-OUT ROUNDED =
047600         WS-RATE-INT-PART + (WS-RATE-FRAC-PART / 100).
047700 000465-EXIT.
047800     EXIT.
047900
048000 000467-FIND-FIRST-DOT.
048100     IF WS-STRIP-BUFFER(WS-SCAN-IDX:1) = '.'
048200         MOVE WS-SCAN-IDX TO WS-RATE-DOT-POS
048300     ELSE
048400         ADD 1 TO WS-SCAN-IDX
048500     END-IF.
048600
048700* digitos antes do primeiro ponto = parte inteira;  ate 2         *
048800* digitos depois do primeiro ponto (ignorando pontos extras) =    *
048900* parte fracionaria                                                *
049000 000468-BUILD-WITH-DOT.
049100     IF WS-RATE-DOT-POS > 1
049200         MOVE WS-STRIP-BUFFER(1:WS-RATE-DOT-POS - 1)
049300           TO WS-RATE-INT-PART
049400     END-IF.
049500     MOVE (WS-RATE-DOT-POS + 1) TO WS-SCAN-IDX.
049600     PERFORM 000470-COLLECT-FRAC-DIGIT
049700        UNTIL WS-SCAN-IDX > WS-STRIP-LEN
049800           OR WS-RATE-FRAC-DIGITS = 2.
049900     IF WS-RATE-FRAC-DIGITS = 1
050000         MULTIPLY 10 BY WS-RATE-FRAC-PART
050100     END-IF.
050200
050300 000470-COLLECT-FRAC-DIGIT.
050400     IF WS-STRIP-BUFFER(WS-SCAN-IDX:1) NUMERIC
050500         MOVE WS-STRIP-BUFFER(WS-SCAN-IDX:1) TO WS-ONE-DIGIT
050600         COMPUTE WS-RATE-FRAC-PART =
050700             (WS-RATE-FRAC-PART * 10) + WS-ONE-DIGIT
050800         ADD 1 TO WS-RATE-FRAC-DIGITS
050900     END-IF.
051000     ADD 1 TO WS-SCAN-IDX.
051100
051200* sem ponto algum - todo o buffer (so digitos) e' a parte inteira *
051300 000469-BUILD-WITHOUT-DOT.
051400     MOVE WS-STRIP-BUFFER(1:WS-STRIP-LEN) TO WS-RATE-INT-PART.
051500
051600*---------------------------------*
051700* FUNCAO 05 - DERIVE-QUARTER                                     *
051800* se REQ-QUARTER informado usa literal; senao deriva do mes       *
051900*---------------------------------*
052000 000500-DERIVE-QUARTER.                                           CS0061  
052100     IF LKM-REQ-QUARTER NOT = SPACES
052200         MOVE LKM-REQ-QUARTER TO LKM-QUARTER-OUT
052300         GO TO 000500-EXIT
052400     END-IF.
052500     IF LKM-SYSTEM-MONTH > 0
052600         MOVE LKM-SYSTEM-MONTH TO WS-SYS-MM
052700     ELSE
052800         ACCEPT WS-SYSTEM-DATE FROM DATE
052900     END-IF.
053000     EVALUATE TRUE
053100         WHEN WS-SYS-MM >= 1 AND WS-SYS-MM <= 3
053200             MOVE 'Q1' TO LKM-QUARTER-OUT
053300         WHEN WS-SYS-MM >= 4 AND WS-SYS-MM <= 6
053400             MOVE 'Q2' TO LKM-QUARTER-OUT
053500         WHEN WS-SYS-MM >= 7 AND WS-SYS-MM <= 9
053600             MOVE 'Q3' TO LKM-QUARTER-OUT
053700         WHEN OTHER
053800             MOVE 'Q4' TO LKM-QUARTER-OUT
053900     END-EVALUATE.
054000 000500-EXIT.
054100     EXIT.
