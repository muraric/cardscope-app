000100 CBL APOST
000200*****************************************************************
000300*                                                               *
000400*  MODULE NAME = CSRLOAD                                        *
000500*                                                               *
000600*  DESCRIPTIVE NAME = CardScope Reward-Rate Scoring Engine -    *
000700*                     Carregador/Pesquisa do Master de Cartao   *
000800*                                                               *
000900*  STATUS = 1.4.0                                               *
001000*                                                               *
001100*  TRANSACTION NAME = n/a (batch, chamado por CALL)             *
001200*                                                               *
001300*  FUNCTION =                                                   *
001400*  Le o arquivo master CREDIT-CARDS-IN uma unica vez por run e   *
001500*  mantem a tabela completa em WORKING-STORAGE (OCCURS), depois  *
001600*  responde pesquisas por EMISSOR+PRODUTO em loop sequencial     *
001700*  normalizado (CSRMTCH funcao 01), pois o SEARCH nativo compara *
001800*  exato e este campo precisa ser case-insensitive. Nao ha       *
001900*  acesso a banco nesta rotina - o indice e' a propria tabela    *
002000*  carregada uma vez na memoria do run e pesquisada muitas       *
002100*  vezes, a cada cartao de cada pedido.                          *
002200*  A area de WORKING-STORAGE desta rotina e' estatica entre as   *
002300*  chamadas (carrega uma vez, pesquisa muitas).                  *
002400*                                                               *
002500*-------------------------------------------------------------  *
002600*                                                               *
002700*  ENTRY POINT = CSRLOAD                                        *
002800*                                                               *
002900*-------------------------------------------------------------  *
003000*                                                               *
003100*  CHANGE ACTIVITY :                                            *
003200*                                                               *
003300*  $MOD(CSRLOAD),COMP(CARDSCOPE),PROD(BATCH RATING):            *
003400*                                                               *
003500*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003600*  $D0= CS0011 140 920204 RTAVARE : PRIMEIRA VERSAO - CARGA E    *
003700*                                   SEARCH SEQUENCIAL           *
003800*  $P1= CS0028 140 930301 RTAVARE : CARGA PASSOU A VALIDAR       *
003900*                                   FILE STATUS E ABORTAR O RUN *
004000*                                   SE O MASTER NAO ABRIR        *
004100*  $P2= CS0133 143 980818 MALENCA : INCLUSAO DE LKL-RULES-EMPTY- *
004200*                                   FLAG (CARTAO ACHADO MAS SEM  *
004300*                                   NENHUMA REGRA DE REWARD)     *
004400*  $Y2= CS0140 144 990129 MALENCA : REVISAO Y2K - SEM CAMPOS DE *
004500*                                   DATA DE 2 DIGITOS NESTE     *
004600*                                   MODULO, NADA A AJUSTAR      *
004700*  $P3= CS0188 145 050603 RSOUSA  : LIMITE DE CARTOES NO MASTER *
004800*                                   ELEVADO DE 20 PARA 50        *
004810*  $P4= CS0221 146 030815 RSOUSA  : RULES-EMPTY-FLAG NAO PODIA   *
004820*                                   MAIS IGNORAR A TAXA BASE -   *
004830*                                   CARTAO SO COM BASE (SEM     *
004840*                                   BONUS/ESCOLHA/ROTATIVA)      *
004850*                                   ESTAVA SENDO DESCARTADO      *
004900*                                                               *
005000*****************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    CSRLOAD.
005300 AUTHOR.        R. TAVARES.
005400 INSTALLATION.  CARDSCOPE SYSTEMS - SQUAD RATING.
005500 DATE-WRITTEN.  04/02/92.
005600 DATE-COMPILED.
005700 SECURITY.      PADRAO CARDSCOPE - USO INTERNO.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-370.
006100 OBJECT-COMPUTER. IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CREDIT-CARDS-IN ASSIGN TO CCARDIN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-CCARD-FILE-STATUS.
006900 DATA DIVISION.
007000 FILE SECTION.
007100* registro lido como area bruta e movido inteiro para o slot da *
007200* tabela (WS-CCARD-ENTRY) - mesmo comprimento fisico do layout   *
007300* CCD-RECORD do CSRCCARD; evita duplicar os nomes de campo CCD-  *
007400* /BCT-/CHC-/RCT- que ja existem na tabela em WORKING-STORAGE     *
007500 FD  CREDIT-CARDS-IN
007600     LABEL RECORDS ARE STANDARD
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 278876 CHARACTERS.
007900 01  CCARD-IN-REC                PIC X(278876).
008000
008100 WORKING-STORAGE SECTION.
008110* flag de 1 posicao - sempre 77 nesta casa, nao precisa de grupo *
008120 77  WS-FOUND-SWITCH         PIC X(01) VALUE 'N'.
008130     88  WS-ENTRY-FOUND          VALUE 'Y'.
008200 01  WS-HEADER.
008300     03  WS-EYECATCHER           PIC X(16)
008400                                  VALUE 'CSRLOAD-----WS'.
008500     03  FILLER                  PIC X(02).
008600
008700 01  WS-FILE-SWITCHES.
008800     03  WS-CCARD-FILE-STATUS    PIC X(02) VALUE '00'.
008900         88  WS-CCARD-OK             VALUE '00'.
009000         88  WS-CCARD-EOF             VALUE '10'.
009100     03  WS-CCARD-EOF-SWITCH     PIC X(01) VALUE 'N'.
009200         88  WS-CCARD-AT-EOF          VALUE 'Y'.
009300     03  FILLER                  PIC X(05).
009400
009500* contadores, subscritos e flags - sempre COMP nesta casa        *
009600 01  WS-COUNTERS.
009700     03  WS-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
009800     03  WS-TABLE-COUNT-REDEF REDEFINES WS-TABLE-COUNT
009900                                  PIC 9(04) COMP-3.
010000     03  WS-LOADED-SWITCH        PIC X(01) VALUE 'N'.
010100         88  WS-TABLE-LOADED          VALUE 'Y'.
010200     03  FILLER                  PIC X(05).
010300
010400* chave de pesquisa normalizada (emissor+produto) e copia de     *
010500* trabalho da chave de cada entrada da tabela, para que a        *
010600* pesquisa seja case-insensitive via CSRMTCH funcao 01            *
010700 01  WS-SEARCH-KEY.
010800     03  WS-SRCH-ISSUER-NORM     PIC X(40).
010900     03  WS-SRCH-ISSUER-REDEF REDEFINES WS-SRCH-ISSUER-NORM.
011000         05  WS-SRCH-ISSUER-CHAR PIC X(01) OCCURS 40 TIMES.
011100     03  WS-SRCH-PRODUCT-NORM    PIC X(40).
011200     03  WS-TAB-ISSUER-NORM      PIC X(40).
011300     03  WS-TAB-PRODUCT-NORM     PIC X(40).
011400     03  WS-TAB-PRODUCT-REDEF REDEFINES WS-TAB-PRODUCT-NORM.
011500         05  WS-TAB-PRODUCT-CHAR PIC X(01) OCCURS 40 TIMES.
011800     03  FILLER                  PIC X(10).
011900
012000     COPY CSRMPRM.
012100
012200* tabela de cartoes carregada uma vez por run - CS0188: limite  *
012300* elevado para 50 cartoes em 06/2005 (ver change log acima)      *
012400 01  WS-CCARD-TABLE.
012500     03  WS-CCARD-ENTRY OCCURS 50 TIMES                           CS0188  
012600                        INDEXED BY WS-CCARD-IDX.
012700         COPY CSRCCARD REPLACING ==01  CCD-RECORD.==
012800                              BY ==05  FILLER.==.
012900
013000*----------------------------------------------------------------*
013100*    L I N K A G E   S E C T I O N
013200*----------------------------------------------------------------*
013300 LINKAGE SECTION.
013400     COPY CSRLPRM.
013500
013600*----------------------------------------------------------------*
013700*    P R O C E D U R E S
013800*----------------------------------------------------------------*
013900 PROCEDURE DIVISION USING LKL-PARM-AREA.
014000
014100*---------------------------------*
014200 000000-MAIN.
014300*---------------------------------*
014400     EVALUATE TRUE
014500         WHEN LKL-FUNC-LOAD
014600             PERFORM 000100-LOAD-TABLE
014700         WHEN LKL-FUNC-FIND
014800             PERFORM 000200-FIND-CARD
014900         WHEN OTHER
015000             MOVE 'N' TO LKL-FOUND-FLAG
015100     END-EVALUATE.
015200     GOBACK.
015300
015400*---------------------------------*
015500* abre CREDIT-CARDS-IN e carrega a tabela inteira uma unica vez; *
015600* chamadas LOAD subsequentes no mesmo run sao ignoradas (a       *
015700* tabela ja esta' na WORKING-STORAGE estatica desta rotina)      *
015800*---------------------------------*
015900 000100-LOAD-TABLE.
016000     IF WS-TABLE-LOADED
016100         MOVE WS-TABLE-COUNT TO LKL-LOAD-COUNT
016200         GO TO 000100-EXIT
016300     END-IF.
016400     MOVE ZERO TO WS-TABLE-COUNT.
016500     OPEN INPUT CREDIT-CARDS-IN.
016600     IF NOT WS-CCARD-OK
016700         DISPLAY 'CSRLOAD - ABEND - CREDIT-CARDS-IN FILE STATUS ' CS0028  
016800                 WS-CCARD-FILE-STATUS
016900         MOVE ZERO TO LKL-LOAD-COUNT
017000         GO TO 000100-EXIT
017100     END-IF.
017200     PERFORM 000110-READ-CCARD.
017300     PERFORM 000120-BUILD-ONE-ENTRY
017400        UNTIL WS-CCARD-AT-EOF
017500           OR WS-TABLE-COUNT >= 50.
017600     CLOSE CREDIT-CARDS-IN.
017700     MOVE 'Y' TO WS-LOADED-SWITCH.
017800     MOVE WS-TABLE-COUNT TO LKL-LOAD-COUNT.
017900 000100-EXIT.
018000     EXIT.
018100
018200 000110-READ-CCARD.
018300     READ CREDIT-CARDS-IN
018400         AT END
018500             MOVE 'Y' TO WS-CCARD-EOF-SWITCH
018600     END-READ.
018700
018800 000120-BUILD-ONE-ENTRY.
018900     ADD 1 TO WS-TABLE-COUNT.
019000     SET WS-CCARD-IDX TO WS-TABLE-COUNT.
019100     MOVE CCARD-IN-REC TO WS-CCARD-ENTRY(WS-CCARD-IDX).
019200     PERFORM 000110-READ-CCARD.
019300
019400*---------------------------------*
019500* pesquisa sequencial por EMISSOR+PRODUTO - case-insensitive,    *
019600* via CSRMTCH funcao 01 (NORMALIZE) tanto na chave pedida como    *
019700* em cada entrada da tabela, ja que o SEARCH nativo so compara    *
019800* byte a byte e aqui o casamento precisa ignorar caixa            *
019900*---------------------------------*
020000 000200-FIND-CARD.
020100     MOVE 'N' TO LKL-FOUND-FLAG.
020200     MOVE 'N' TO LKL-RULES-EMPTY-FLAG.                            CS0133  
020300     MOVE 'N' TO WS-FOUND-SWITCH.
020400     IF WS-TABLE-COUNT = 0
020500         GO TO 000200-EXIT
020600     END-IF.
020700     MOVE 01 TO LKM-FUNCTION-CODE.
020800     MOVE LKL-ISSUER TO LKM-STRING-A.
020900     CALL 'CSRMTCH' USING LKM-PARM-AREA.
021000     MOVE LKM-NORM-OUT TO WS-SRCH-ISSUER-NORM.
021100     MOVE LKL-CARD-PRODUCT TO LKM-STRING-A.
021200     CALL 'CSRMTCH' USING LKM-PARM-AREA.
021300     MOVE LKM-NORM-OUT TO WS-SRCH-PRODUCT-NORM.
021400     SET WS-CCARD-IDX TO 1.
021500     PERFORM 000220-TEST-ONE-ENTRY
021600        VARYING WS-CCARD-IDX FROM 1 BY 1
021700          UNTIL WS-CCARD-IDX > WS-TABLE-COUNT
021800             OR WS-ENTRY-FOUND.
021900 000200-EXIT.
022000     EXIT.
022100
022200 000220-TEST-ONE-ENTRY.
022300     MOVE 01 TO LKM-FUNCTION-CODE.
022400     MOVE CCD-ISSUER(WS-CCARD-IDX) OF WS-CCARD-ENTRY
022500       TO LKM-STRING-A.
022600     CALL 'CSRMTCH' USING LKM-PARM-AREA.
022700     MOVE LKM-NORM-OUT TO WS-TAB-ISSUER-NORM.
022800     IF WS-TAB-ISSUER-NORM NOT = WS-SRCH-ISSUER-NORM
022900         GO TO 000220-EXIT
023000     END-IF.
023100     MOVE CCD-CARD-PRODUCT(WS-CCARD-IDX) OF WS-CCARD-ENTRY
023200       TO LKM-STRING-A.
023300     CALL 'CSRMTCH' USING LKM-PARM-AREA.
023400     MOVE LKM-NORM-OUT TO WS-TAB-PRODUCT-NORM.
023500     IF WS-TAB-PRODUCT-NORM NOT = WS-SRCH-PRODUCT-NORM
023600         GO TO 000220-EXIT
023700     END-IF.
023800     MOVE 'Y' TO WS-FOUND-SWITCH.
023900     PERFORM 000230-RETURN-FOUND-CARD.
024000 000220-EXIT.
024100     EXIT.
024200
024300 000230-RETURN-FOUND-CARD.
024400     MOVE 'Y' TO LKL-FOUND-FLAG.
024500     MOVE WS-CCARD-ENTRY(WS-CCARD-IDX) TO LKL-CARD-REC.
024510* CS0221: a taxa base e' sempre o piso - so marca RULES-EMPTY    *
024520* quando, alem de nao ter bonus/escolha/rotativa, a base tambem  *
024530* e' zero (extraida via CSRMTCH funcao 04, mesmo parser do       *
024540* CCD-BASE-RATE-PCT usado pelo motor de taxa em CSRRATE)         *
024550     MOVE 04 TO LKM-FUNCTION-CODE.                               CS0221
024560     MOVE CCD-BASE-RATE-PCT(WS-CCARD-IDX) OF WS-CCARD-ENTRY
024570       TO LKM-RATE-STRING.
024580     CALL 'CSRMTCH' USING LKM-PARM-AREA.
024600     IF CCD-BONUS-CAT-COUNT(WS-CCARD-IDX) OF WS-CCARD-ENTRY = 0
024700        AND CCD-CHOICE-CAT-COUNT(WS-CCARD-IDX) OF WS-CCARD-ENTRY = 0
024800        AND CCD-ROTATING-CAT-COUNT(WS-CCARD-IDX) OF WS-CCARD-ENTRY = 0
024810        AND LKM-RATE-OUT = ZERO                                  CS0221
024900         MOVE 'Y' TO LKL-RULES-EMPTY-FLAG
025000     END-IF.
