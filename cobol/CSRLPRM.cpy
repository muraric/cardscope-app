000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = CSRLPRM                                        *
000400*                                                               *
000500*  DESCRIPTIVE NAME = CardScope - Parametros de Chamada do       *
000600*                      Carregador de Master de Cartao (CSRLOAD) *
000700*                                                               *
000800*  FUNCTION =                                                   *
000900*  LINKAGE SECTION entre CSRMAIN (chamador) e CSRLOAD (chamado).*
001000*  LKL-FUNCTION 'L' carrega CREDIT-CARDS-IN uma vez por run;     *
001100*  'F' pesquisa por EMISSOR+PRODUTO (case-insensitive, via       *
001200*  CSRMTCH) a tabela ja carregada, devolvendo o master           *
001300*  encontrado em LKL-CARD-REC.                                   *
001400*                                                               *
001500*  Built by R.TAVARES, squad CardScope.                          *
001600*-------------------------------------------------------------  *
001700*                     LOG DE MANUTENCAO                        *
001800*-------------------------------------------------------------  *
001900*    DATA   | MARCA  | RESP            | MOTIVO                *
002000*-----------+--------+-----------------+----------------------- *
002100*  04/02/92 | CS0009 | R.TAVARES       | CRIACAO DA AREA DE     *
002200*           |        |                 | PARAMETROS DE CSRLOAD *
002300*  18/08/98 | CS0132 | M.ALENCAR       | INCLUSAO DE LKL-RULES- *
002400*           |        |                 | EMPTY-FLAG (CARTAO SEM*
002500*           |        |                 | REGRAS DE REWARD)     *
002600*-------------------------------------------------------------  *
002700 01  LKL-PARM-AREA.
002800     03  LKL-FUNCTION                PIC X(01).
002900         88  LKL-FUNC-LOAD               VALUE 'L'.
003000         88  LKL-FUNC-FIND               VALUE 'F'.
003100     03  LKL-ISSUER                  PIC X(40).
003200     03  LKL-CARD-PRODUCT            PIC X(40).
003300     03  LKL-FOUND-FLAG              PIC X(01).
003400         88  LKL-FOUND                   VALUE 'Y'.
003500         88  LKL-NOT-FOUND               VALUE 'N'.
003600     03  LKL-RULES-EMPTY-FLAG        PIC X(01).
003700         88  LKL-RULES-EMPTY             VALUE 'Y'.
003800         88  LKL-RULES-PRESENT           VALUE 'N'.
003900     03  LKL-LOAD-COUNT              PIC 9(04).
004000     03  FILLER                      PIC X(08).
004100     03  LKL-CARD-REC.
004200         COPY CSRCCARD REPLACING ==01  CCD-RECORD.==
004300                              BY ==05  FILLER.==.
