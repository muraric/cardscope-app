000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = CSRCAND                                        *
000400*                                                               *
000500*  DESCRIPTIVE NAME = CardScope - Acumulador dos Top-3           *
000600*                      Candidatos de Sugestao                   *
000700*                                                               *
000800*  FUNCTION =                                                   *
000900*  Area de trabalho que acumula, ja ordenada por SCORE          *
001000*  descendente (empate preserva ordem de chegada), os           *
001100*  candidatos de um pedido de sugestao. A tabela nunca guarda   *
001200*  mais que 3 linhas - insercao ja descarta o que cairia na     *
001300*  posicao 4, fora do top-3 impresso no relatorio.               *
001400*                                                               *
001500*  Built by R.TAVARES, squad CardScope.                          *
001600*-------------------------------------------------------------  *
001700*                     LOG DE MANUTENCAO                        *
001800*-------------------------------------------------------------  *
001900*    DATA   | MARCA  | RESP            | MOTIVO                *
002000*-----------+--------+-----------------+----------------------- *
002100*  19/03/91 | CS0001 | R.TAVARES       | CRIACAO DA AREA        *
002200*  30/06/94 | CS0061 | R.TAVARES       | INCLUSAO DE CND-SEQ    *
002300*           |        |                 | PARA GARANTIR EMPATE  *
002400*           |        |                 | ESTAVEL NA ORDENACAO  *
002500*-------------------------------------------------------------  *
002600 01  CND-WORK-AREA.
002700     03  CND-COUNT                   PIC 9(1) COMP-3.
002800     03  CND-ENTRY OCCURS 3 TIMES
002900                  INDEXED BY CND-ENTRY-IDX.
003000         05  CND-SEQ                 PIC 9(2) COMP-3.
003100         05  CND-ISSUER              PIC X(40).
003200         05  CND-CARD-PRODUCT        PIC X(40).
003300         05  CND-REWARD-RATE-PCT     PIC S9(3)V9(1).
003400         05  CND-SCORE               PIC S9(3)V9(2).
003500     03  FILLER                      PIC X(05).
