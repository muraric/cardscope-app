000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = CSRCCARD                                       *
000400*                                                               *
000500*  DESCRIPTIVE NAME = CardScope - Master de Cartao de Credito   *
000600*                      e Conjunto de Regras de Reward           *
000700*                                                               *
000800*  FUNCTION =                                                   *
000900*  Layout do registro master de cartao (chave EMISSOR+PRODUTO)  *
001000*  carregado integralmente em tabela OCCURS por CSRLOAD no      *
001100*  inicio do run e pesquisado sequencialmente (comparacao        *
001200*  normalizada via CSRMTCH, case-insensitive) a cada cartao      *
001300*  informado no pedido do usuario.                              *
001400*                                                               *
001500*  Built by R.TAVARES, squad CardScope.                         *
001600*-------------------------------------------------------------  *
001700*   CAMPO                     | DESCRICAO                      *
001800*-------------------------------------------------------------  *
001900*   CCD-ISSUER                | Emissor (chave de juncao)      *
002000*   CCD-CARD-PRODUCT          | Produto (chave de juncao)      *
002100*   CCD-BASE-RATE-PCT         | Taxa base, ex "1.5%", piso do   *
002200*                             | best-rate mesmo sem bonus       *
002300*   CCD-BONUS-CAT-COUNT       | Qtde de regras de categoria     *
002400*                             | bonus efetivamente usadas        *
002500*   CCD-BONUS-CAT (1:99)      | Tabela de regras bonus          *
002600*     BCT-CATEGORY            | Categoria que a regra cobre      *
002700*     BCT-RATE-PCT            | Taxa de reward da regra          *
002800*     BCT-EXCL-COUNT          | Qtde de exclusoes de loja        *
002900*     BCT-EXCLUSION (1:20)    | Substrings de lojas excluidas    *
003000*   CCD-CHOICE-CAT-COUNT      | Qtde de regras "escolha do       *
003100*                             | usuario" efetivamente usadas     *
003200*   CCD-CHOICE-CAT (1:99)     | Tabela de regras de escolha      *
003300*     CHC-OPTION-COUNT        | Qtde de categorias oferecidas    *
003400*     CHC-OPTION (1:20)       | Categorias oferecidas na escolha *
003500*     CHC-RATE-PCT            | Taxa se uma opcao for escolhida  *
003600*     CHC-EXCL-COUNT          | Qtde de exclusoes de loja        *
003700*     CHC-EXCLUSION (1:20)    | Substrings de lojas excluidas    *
003800*   CCD-ROTATING-CAT-COUNT    | Qtde de regras rotativas usadas  *
003900*   CCD-ROTATING-CAT (1:40)   | Tabela de regras rotativas       *
004000*     RCT-QUARTER             | Trimestre "Q1".."Q4" da regra    *
004100*     RCT-CATEGORY            | Categoria ativa no trimestre     *
004200*     RCT-RATE-PCT            | Taxa de reward da regra          *
004300*     RCT-EXCL-COUNT          | Qtde de exclusoes de loja        *
004400*     RCT-EXCLUSION (1:20)    | Substrings de lojas excluidas    *
004500*-------------------------------------------------------------  *
004600*                     LOG DE MANUTENCAO                        *
004700*-------------------------------------------------------------  *
004800*    DATA   | MARCA  | RESP            | MOTIVO                *
004900*-----------+--------+-----------------+----------------------- *
005000*  19/03/91 | CS0001 | R.TAVARES       | CRIACAO DO COPYBOOK    *
005100*  14/07/93 | CS0047 | R.TAVARES       | INCLUSAO DAS REGRAS    *
005200*           |        |                 | ROTATIVAS (RC1-RC4)   *
005300*  02/05/96 | CS0098 | M.ALENCAR       | INCLUSAO DE EXCLUSOES  *
005400*           |        |                 | DE LOJA POR REGRA     *
005500*  29/01/99 | CS0140 | M.ALENCAR       | Y2K - SEM CAMPOS DE    *
005600*           |        |                 | DATA ANO-2 NESTE BOOK *
005700*-------------------------------------------------------------  *
005800* nivel do registro fica em 01/07/10 (em vez do habitual 01/03/05)  *
005900* de proposito, para deixar espaco de numeracao livre entre 01 e   *
006000* 07 - este copybook e' sempre trazido para dentro de outro        *
006100* registro via COPY...REPLACING (ver CSRLPRM/CSRRPRM/CSRLOAD),     *
006200* e o grupo que o recebe ocupa o nivel 03 ou 05 antes dele          *
006300 01  CCD-RECORD.
006400     07  CCD-ISSUER                  PIC X(40).
006500     07  CCD-CARD-PRODUCT            PIC X(40).
006600     07  CCD-BASE-RATE-PCT           PIC X(12).
006700     07  CCD-BONUS-CAT-COUNT         PIC 9(02).
006800     07  CCD-BONUS-CAT OCCURS 99 TIMES
006900                       INDEXED BY CCX-BONUS-IDX.
007000         10  BCT-CATEGORY            PIC X(40).
007100         10  BCT-RATE-PCT            PIC X(12).
007200         10  BCT-EXCL-COUNT          PIC 9(02).
007300         10  BCT-EXCLUSION OCCURS 20 TIMES                        CS0098  
007400                           INDEXED BY CCX-BONUS-EXCL-IDX
007500                           PIC X(40).
007600     07  CCD-CHOICE-CAT-COUNT        PIC 9(02).
007700     07  CCD-CHOICE-CAT OCCURS 99 TIMES
007800                        INDEXED BY CCX-CHOICE-IDX.
007900         10  CHC-OPTION-COUNT        PIC 9(02).
008000         10  CHC-OPTION OCCURS 20 TIMES
008100                        INDEXED BY CCX-CHOICE-OPT-IDX
008200                        PIC X(40).
008300         10  CHC-RATE-PCT            PIC X(12).
008400         10  CHC-EXCL-COUNT          PIC 9(02).
008500         10  CHC-EXCLUSION OCCURS 20 TIMES
008600                           INDEXED BY CCX-CHOICE-EXCL-IDX
008700                           PIC X(40).
008800     07  CCD-ROTATING-CAT-COUNT      PIC 9(02).
008900     07  CCD-ROTATING-CAT OCCURS 40 TIMES                         CS0047  
009000                          INDEXED BY CCX-ROTATE-IDX.
009100         10  RCT-QUARTER             PIC X(02).
009200         10  RCT-CATEGORY            PIC X(40).
009300         10  RCT-RATE-PCT            PIC X(12).
009400         10  RCT-EXCL-COUNT          PIC 9(02).
009500         10  RCT-EXCLUSION OCCURS 20 TIMES
009600                           INDEXED BY CCX-ROTATE-EXCL-IDX
009700                           PIC X(40).
009800     07  FILLER                      PIC X(08).
