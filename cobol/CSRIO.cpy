000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = CSRIO                                          *
000400*                                                               *
000500*  DESCRIPTIVE NAME = CardScope - Pedido de Sugestao de Cartao  *
000600*                      e Resultado Classificado                 *
000700*                                                               *
000800*  FUNCTION =                                                   *
000900*  Layout do pedido de rating (loja/categoria/trimestre) que    *
001000*  entra por SUGGESTIONS-IN, e do resultado classificado (ate   *
001100*  3 cartoes, ja ordenados por score) que sai por                *
001200*  SUGGESTIONS-OUT, um registro por pedido do arquivo de        *
001210*  entrada.                                                      *
001300*                                                               *
001400*  Built by R.TAVARES, squad CardScope.                         *
001500*-------------------------------------------------------------  *
001600*   CAMPO                | DESCRICAO                           *
001700*-------------------------------------------------------------  *
001800*   REQ-STORE             | Nome da loja da compra (pode ser   *
001900*                         | branco)                             *
002000*   REQ-CATEGORY          | Categoria da compra (pode ser       *
002100*                         | branco)                             *
002200*   REQ-QUARTER           | "Q1".."Q4"; branco = derivar do     *
002300*                         | mes corrente no run                 *
002400*   RES-RANK               | Posicao 1-3 na classificacao       *
002500*   RES-ISSUER             | Emissor do cartao sugerido         *
002600*   RES-CARD-PRODUCT       | Produto do cartao sugerido         *
002700*   RES-REWARD-RATE-PCT    | Melhor taxa encontrada, 1 decimal  *
002800*   RES-SCORE              | Score interno de classificacao,    *
002900*                          | 2 decimais                          *
003000*-------------------------------------------------------------  *
003100*                     LOG DE MANUTENCAO                        *
003200*-------------------------------------------------------------  *
003300*    DATA   | MARCA  | RESP            | MOTIVO                *
003400*-----------+--------+-----------------+----------------------- *
003500*  19/03/91 | CS0001 | R.TAVARES       | CRIACAO DO COPYBOOK    *
003600*  11/09/95 | CS0083 | M.ALENCAR       | INCLUSAO DE RES-SCORE  *
003700*           |        |                 | NO LAYOUT DE SAIDA    *
003800*-------------------------------------------------------------  *
003900 01  REQ-RECORD.
004000     03  REQ-STORE                   PIC X(40).
004100     03  REQ-CATEGORY                PIC X(40).
004200     03  REQ-QUARTER                 PIC X(02).
004300     03  FILLER                      PIC X(18).
004400
004500 01  RES-RECORD.
004600     03  RES-RANK                    PIC 9(01).
004700     03  RES-ISSUER                  PIC X(40).
004800     03  RES-CARD-PRODUCT            PIC X(40).
004900     03  RES-REWARD-RATE-PCT         PIC S9(3)V9(1).
005000     03  RES-SCORE                   PIC S9(3)V9(2).
005100     03  FILLER                      PIC X(15).
