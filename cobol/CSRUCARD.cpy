000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = CSRUCARD                                       *
000400*                                                               *
000500*  DESCRIPTIVE NAME = CardScope - Carteira de Cartoes do        *
000600*                      Usuario (copybook de entrada)            *
000700*                                                                *
000800*  FUNCTION =                                                   *
000900*  Layout de um cartao da carteira do usuario, conforme          *
001000*  recebido pelo motor de pontuacao CSRRATE/CSRMTCH. Cada        *
001100*  ocorrencia identifica apenas EMISSOR + PRODUTO; as regras     *
001200*  de reward ficam no master CCD-RECORD (ver CSRCCARD).          *
001300*                                                               *
001400*  Built by R.TAVARES, squad CardScope.                          *
001500*-------------------------------------------------------------  *
001600*                     CAMPO             | DESCRICAO             *
001700*-------------------------------------------------------------  *
001800*  UCD-ISSUER                 | Emissor do cartao (ex: Chase)   *
001900*  UCD-CARD-PRODUCT            | Produto do cartao (ex: Freedom)*
002000*-------------------------------------------------------------  *
002100*                     LOG DE MANUTENCAO                        *
002200*-------------------------------------------------------------  *
002300*    DATA   | MARCA  | RESP            | MOTIVO                *
002400*-----------+--------+-----------------+----------------------- *
002500*  19/03/91 | CS0001 | R.TAVARES       | CRIACAO DO COPYBOOK    *
002600*  08/11/97 | CS0114 | M.ALENCAR       | AJUSTE PIC UCD-ISSUER  *
002700*           |        |                 | PARA X(40) - Y2K PREP *
002800*-------------------------------------------------------------  *
002900 01  UCD-RECORD.
003000     03  UCD-ISSUER              PIC X(40).
003100     03  UCD-CARD-PRODUCT        PIC X(40).
003200     03  FILLER                  PIC X(19).
