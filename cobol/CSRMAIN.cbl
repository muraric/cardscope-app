000100 CBL APOST
000200*****************************************************************
000300*                                                               *
000400*  MODULE NAME = CSRMAIN                                        *
000500*                                                               *
000600*  DESCRIPTIVE NAME = CardScope Reward-Rate Scoring Engine -    *
000700*                     Driver do Batch de Sugestao de Cartao     *
000800*                                                               *
000900*  STATUS = 1.6.0                                               *
001000*                                                               *
001100*  TRANSACTION NAME = n/a (batch standalone)                    *
001200*                                                               *
001300*  FUNCTION =                                                   *
001400*  Mainline do batch de rating. Para cada SUGGESTION-REQUEST em  *
001500*  SUGGESTIONS-IN, le a carteira de cartoes do usuario em        *
001600*  USER-CARDS-IN, chama CSRLOAD (carga do master, depois achado  *
001700*  por emissor+produto) e CSRRATE (melhor taxa + score) para     *
001800*  cada cartao, acumula no maximo 3 candidatos ja ordenados por  *
001900*  score (CSRCAND), e grava o bloco de resultado (ou "SEM        *
002000*  SUGESTAO" quando a carteira vem vazia ou nenhum candidato     *
002100*  sobrevive) em SUGGESTIONS-OUT, um pedido apos o outro, ate     *
002200*  o fim de SUGGESTIONS-IN.                                       *
002300*                                                               *
002400*-------------------------------------------------------------  *
002500*                                                               *
002600*  ENTRY POINT = CSRMAIN                                        *
002700*                                                               *
002800*-------------------------------------------------------------  *
002900*                                                               *
003000*  CHANGE ACTIVITY :                                            *
003100*                                                               *
003200*  $MOD(CSRMAIN),COMP(CARDSCOPE),PROD(BATCH RATING):             *
003300*                                                               *
003400*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003500*  $D0= CS0011 140 920204 RTAVARE : PRIMEIRA VERSAO - DRIVER E   *
003600*                                   LEITURA DOS TRES ARQUIVOS   *
003700*  $P1= CS0019 141 920730 RTAVARE : INCLUSAO DO REGISTRO DE      *
003800*                                   CONTROLE *TRAILER* EM        *
003900*                                   USER-CARDS-IN PARA DELIMITAR*
004000*                                   A CARTEIRA DE CADA PEDIDO    *
004100*  $P2= CS0061 142 940630 RTAVARE : ORDENACAO PASSOU A SER       *
004200*                                   ESTAVEL (EMPATE MANTEM A     *
004300*                                   ORDEM DE CHEGADA DO CARTAO)  *
004400*  $P3= CS0134 143 980819 MALENCA : RESULTADO "SEM SUGESTAO"     *
004500*                                   PASSA A SER GRAVADO QUANDO  *
004600*                                   A CARTEIRA VEM VAZIA OU      *
004700*                                   NENHUM CANDIDATO SOBREVIVE   *
004800*  $Y2= CS0141 144 990129 MALENCA : REVISAO Y2K - WS-SYS-AAAA    *
004900*                                   JA NASCE COM 4 DIGITOS,      *
005000*                                   NADA A AJUSTAR NESTE MODULO  *
005010*  $P4= CS0190 145 020715 RSOUSA  : COMENTARIOS DO MODULO        *
005020*                                   REVISADOS PARA REFLETIR O    *
005030*                                   FLUXO ATUAL DO DRIVER - SEM  *
005040*                                   ALTERACAO DE LOGICA NESTA    *
005050*                                   REVISAO                     *
005060*  $P5= CS0223 146 091103 RSOUSA  : CANDIDATURA PASSOU A TESTAR  *
005070*                                   LKR-BEST-RATE-RAW (2 DEC)   *
005080*                                   EM VEZ DE LKR-BEST-RATE-PCT *
005090*                                   (1 DEC) - TAXA ENTRE 0,00 E  *
005095*                                   0,05 ESTAVA SENDO DESCARTADA *
005100*                                                               *
005200*****************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.    CSRMAIN.
005500 AUTHOR.        R. TAVARES.
005600 INSTALLATION.  CARDSCOPE SYSTEMS - SQUAD RATING.
005700 DATE-WRITTEN.  04/02/92.
005800 DATE-COMPILED.
005900 SECURITY.      PADRAO CARDSCOPE - USO INTERNO.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SUGGESTIONS-IN ASSIGN TO SUGGIN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-SUGGIN-FILE-STATUS.
007100     SELECT USER-CARDS-IN ASSIGN TO UCARDIN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-UCARD-FILE-STATUS.
007400     SELECT SUGGESTIONS-OUT ASSIGN TO SUGGOUT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-SUGGOUT-FILE-STATUS.
007700 DATA DIVISION.
007800 FILE SECTION.
007900* registros lidos como area bruta e movidos para a area de       *
008000* trabalho do layout (REQ-RECORD/UCD-RECORD) via MOVE de grupo -  *
008100* evita duplicar nomes de campo ja declarados pela COPY unica em  *
008200* WORKING-STORAGE (mesmo artificio usado em CSRLOAD p/ o master)  *
008300 FD  SUGGESTIONS-IN
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F
008600     RECORD CONTAINS 100 CHARACTERS.
008700 01  SUGGIN-REC                  PIC X(100).
008800
008900 FD  USER-CARDS-IN
009000     LABEL RECORDS ARE STANDARD
009100     RECORDING MODE IS F
009200     RECORD CONTAINS 99 CHARACTERS.
009300 01  UCARDIN-REC                 PIC X(99).
009400
009500 FD  SUGGESTIONS-OUT
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F
009800     RECORD CONTAINS 132 CHARACTERS.
009900 01  SUGGOUT-REC                 PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010110* subscrito de deslocamento do ranking de candidatos - sempre 77  *
010120* nesta casa, nao precisa de grupo proprio                        *
010130 77  WS-SHIFT-IDX             PIC 9(01) COMP VALUE ZERO.
010200 01  WS-HEADER.
010300     03  WS-EYECATCHER           PIC X(16)
010400                                  VALUE 'CSRMAIN-----WS'.
010500     03  FILLER                  PIC X(02).
010600
010700 01  WS-FILE-SWITCHES.
010800     03  WS-SUGGIN-FILE-STATUS   PIC X(02) VALUE '00'.
010900         88  WS-SUGGIN-OK            VALUE '00'.
011000         88  WS-SUGGIN-EOF           VALUE '10'.
011100     03  WS-SUGGIN-EOF-SWITCH     PIC X(01) VALUE 'N'.
011200         88  WS-SUGGIN-AT-EOF          VALUE 'Y'.
011300     03  WS-UCARD-FILE-STATUS    PIC X(02) VALUE '00'.
011400         88  WS-UCARD-OK             VALUE '00'.
011500         88  WS-UCARD-EOF            VALUE '10'.
011600     03  WS-UCARD-EOF-SWITCH      PIC X(01) VALUE 'N'.
011700         88  WS-UCARD-AT-EOF           VALUE 'Y'.
011800     03  WS-SUGGOUT-FILE-STATUS  PIC X(02) VALUE '00'.
011900         88  WS-SUGGOUT-OK           VALUE '00'.
012000     03  FILLER                  PIC X(05).
012100
012200* contadores, subscritos e flags - sempre COMP nesta casa        *
012300 01  WS-COUNTERS.
012400     03  WS-CARD-COUNT            PIC 9(04) COMP VALUE ZERO.
012500     03  WS-CARD-COUNT-REDEF REDEFINES WS-CARD-COUNT
012600                                  PIC 9(04) COMP-3.
012700     03  WS-CARD-IDX              PIC 9(04) COMP VALUE ZERO.
012800     03  WS-REQUEST-COUNT         PIC 9(05) COMP-3 VALUE ZERO.
013000     03  WS-SHIFT-TARGET          PIC 9(01) COMP VALUE ZERO.
013100     03  WS-SHIFT-LIMIT           PIC 9(01) COMP VALUE ZERO.
013200     03  WS-SHIFT-STOP            PIC 9(01) COMP VALUE ZERO.
013300     03  FILLER                  PIC X(06).
013400
013500* registro de controle que fecha a carteira de cartoes de um     *
013600* pedido em USER-CARDS-IN - ver $P1= no log de manutencao - e o  *
013700* trimestre efetivo do pedido, derivado em CSRMTCH funcao 05      *
013800* quando REQ-QUARTER chega em branco                              *
013900 01  WS-REQUEST-WORK.
014000     03  WS-TRAILER-MARK         PIC X(09) VALUE '*TRAILER*'.     CS0019  
014100     03  WS-EFFECTIVE-QUARTER    PIC X(02).
014200     03  FILLER                  PIC X(05).
014300
014400* carteira de cartoes do usuario para o pedido corrente, lida    *
014500* ate' o registro de controle *TRAILER* ou fim de arquivo         *
014600 01  WS-USER-CARD-TABLE.
014700     03  WS-USER-CARD-ENTRY OCCURS 40 TIMES
014800                        INDEXED BY WS-UCARD-IDX.
014900         05  WS-UC-ISSUER        PIC X(40).
015000         05  WS-UC-CARD-PRODUCT  PIC X(40).
015100     03  WS-UC-TABLE-REDEF REDEFINES WS-USER-CARD-ENTRY.
015200         05  WS-UC-BYTE          PIC X(01) OCCURS 3200 TIMES.
015300     03  FILLER                 PIC X(04).
015400
015500     COPY CSRIO.
015600     COPY CSRCAND.
015700
015800* area de linha de relatorio - cabecalho do pedido e detalhe da  *
015900* classificacao, escritas em SUGGESTIONS-OUT por 004000-WRITE-   *
016000* RESULTS; linha generica de 132 posicoes (largura de impressora *
016100* de linha desta casa)                                            *
016200 01  WS-RPT-HEADER.
016300     03  RPT-H-LABEL-STORE       PIC X(07) VALUE 'LOJA: '.
016400     03  RPT-H-STORE             PIC X(40).
016500     03  RPT-H-LABEL-CAT         PIC X(11) VALUE ' CATEGORIA:'.
016600     03  RPT-H-CATEGORY          PIC X(40).
016700     03  RPT-H-LABEL-QTR         PIC X(10) VALUE ' TRIM:'.
016800     03  RPT-H-QUARTER           PIC X(02).
016900     03  FILLER                  PIC X(22).
017000
017100 01  WS-RPT-DETAIL.
017200     03  RPT-D-RANK              PIC 9(01).
017300     03  FILLER                  PIC X(01) VALUE SPACE.
017400     03  RPT-D-ISSUER            PIC X(40).
017500     03  FILLER                  PIC X(01) VALUE SPACE.
017600     03  RPT-D-CARD-PRODUCT      PIC X(40).
017700     03  FILLER                  PIC X(01) VALUE SPACE.
017800     03  RPT-D-RATE              PIC ZZ9.9.
017900     03  FILLER                  PIC X(43).
018000
018100 01  WS-RPT-NOSUGG.
018200     03  RPT-N-RANK              PIC 9(01) VALUE ZERO.
018300     03  FILLER                  PIC X(01) VALUE SPACE.
018400     03  RPT-N-MESSAGE           PIC X(40)
018500                         VALUE 'NO SUGGESTIONS FOUND FOR THIS REQUEST'.
018600     03  FILLER                  PIC X(90).
018700
018800* area de trabalho das chamadas a CSRLOAD e CSRRATE por cartao   *
018900 01  WS-RATE-WORK.
019000     03  WS-RATE-LOAD-COUNT       PIC 9(04) COMP VALUE ZERO.
019100     03  WS-RATE-LOAD-COUNT-REDEF REDEFINES WS-RATE-LOAD-COUNT
019200                                  PIC 9(04) COMP-3.
019300     03  FILLER                  PIC X(04).
019400
019500     COPY CSRMPRM.
019600     COPY CSRLPRM.
019700     COPY CSRRPRM.
019800
019900*----------------------------------------------------------------*
020000*    P R O C E D U R E S
020100*----------------------------------------------------------------*
020200 PROCEDURE DIVISION.
020300
020400*---------------------------------*
020500 000000-MAIN.
020600*---------------------------------*
020700     OPEN INPUT SUGGESTIONS-IN.
020800     IF NOT WS-SUGGIN-OK
020900         DISPLAY 'CSRMAIN - ABEND - SUGGESTIONS-IN FILE STATUS '
021000                 WS-SUGGIN-FILE-STATUS
021100         GO TO 000000-EXIT
021200     END-IF.
021300     OPEN INPUT USER-CARDS-IN.
021400     IF NOT WS-UCARD-OK
021500         DISPLAY 'CSRMAIN - ABEND - USER-CARDS-IN FILE STATUS '
021600                 WS-UCARD-FILE-STATUS
021700         CLOSE SUGGESTIONS-IN
021800         GO TO 000000-EXIT
021900     END-IF.
022000     OPEN OUTPUT SUGGESTIONS-OUT.
022100     IF NOT WS-SUGGOUT-OK
022200         DISPLAY 'CSRMAIN - ABEND - SUGGESTIONS-OUT FILE STATUS '
022300                 WS-SUGGOUT-FILE-STATUS
022400         CLOSE SUGGESTIONS-IN
022500         CLOSE USER-CARDS-IN
022600         GO TO 000000-EXIT
022700     END-IF.
022800     MOVE 'L' TO LKL-FUNCTION.
022900     CALL 'CSRLOAD' USING LKL-PARM-AREA.
023000     MOVE LKL-LOAD-COUNT TO WS-RATE-LOAD-COUNT.
023100     PERFORM 001000-READ-REQUEST.
023200     PERFORM 002000-PROCESS-ONE-REQUEST
023300        UNTIL WS-SUGGIN-AT-EOF.
023400     CLOSE SUGGESTIONS-IN.
023500     CLOSE USER-CARDS-IN.
023600     CLOSE SUGGESTIONS-OUT.
023700 000000-EXIT.
023800     GOBACK.
023900
024000*---------------------------------*
024100* le a proxima SUGGESTION-REQUEST de SUGGESTIONS-IN e deriva o   *
024200* trimestre efetivo quando REQ-QUARTER chega em branco (CSRMTCH  *
024300* funcao 05 - ver BUSINESS RULES "quarter derivation")           *
024400*---------------------------------*
024500 001000-READ-REQUEST.
024600     READ SUGGESTIONS-IN
024700         AT END
024800             MOVE 'Y' TO WS-SUGGIN-EOF-SWITCH
024900     END-READ.
025000     IF WS-SUGGIN-AT-EOF
025100         GO TO 001000-EXIT
025200     END-IF.
025300     ADD 1 TO WS-REQUEST-COUNT.
025400     MOVE SUGGIN-REC TO REQ-RECORD.
025500     IF REQ-QUARTER = SPACES
025600         MOVE 05 TO LKM-FUNCTION-CODE
025700         CALL 'CSRMTCH' USING LKM-PARM-AREA
025800         MOVE LKM-QUARTER-OUT TO WS-EFFECTIVE-QUARTER
025900     ELSE
026000         MOVE REQ-QUARTER TO WS-EFFECTIVE-QUARTER
026100     END-IF.
026200 001000-EXIT.
026300     EXIT.
026400
026500*---------------------------------*
026600* um pedido completo: carrega a carteira de cartoes do usuario,  *
026700* avalia cada cartao, ordena/trunca os candidatos e grava o      *
026800* bloco de resultado - depois ja adianta a leitura do proximo    *
026900* pedido                                                         *
027000*---------------------------------*
027100 002000-PROCESS-ONE-REQUEST.
027200     PERFORM 001100-READ-USER-CARDS.
027300     MOVE ZERO TO CND-COUNT.
027400     IF WS-CARD-COUNT = 0
027500         GO TO 002000-NO-CARDS
027600     END-IF.
027700     PERFORM 002100-RATE-ONE-CARD
027800        VARYING WS-CARD-IDX FROM 1 BY 1
027900          UNTIL WS-CARD-IDX > WS-CARD-COUNT.
028000 002000-NO-CARDS.
028100     PERFORM 004000-WRITE-RESULTS.
028200     PERFORM 001000-READ-REQUEST.
028300
028400*---------------------------------*
028500* le a carteira de cartoes do usuario ate' o registro de         *
028600* controle *TRAILER* (ou fim de arquivo, se o dado vier mal      *
028700* formado) e monta a tabela em memoria para o pedido corrente    *
028800*---------------------------------*
028900 001100-READ-USER-CARDS.
029000     MOVE ZERO TO WS-CARD-COUNT.
029100     MOVE 'N' TO WS-UCARD-EOF-SWITCH.
029200     PERFORM 001110-READ-ONE-UCARD.
029300     PERFORM 001120-BUILD-ONE-UCARD
029400        UNTIL WS-UCARD-AT-EOF
029500           OR UCARDIN-REC(1:9) = WS-TRAILER-MARK                  CS0019  
029600           OR WS-CARD-COUNT >= 40.
029700 001100-EXIT.
029800     EXIT.
029900
030000 001110-READ-ONE-UCARD.
030100     READ USER-CARDS-IN
030200         AT END
030300             MOVE 'Y' TO WS-UCARD-EOF-SWITCH
030400     END-READ.
030500
030600 001120-BUILD-ONE-UCARD.
030700     ADD 1 TO WS-CARD-COUNT.
030800     SET WS-UCARD-IDX TO WS-CARD-COUNT.
030900     MOVE UCARDIN-REC TO UCD-RECORD.
031000     MOVE UCD-ISSUER TO WS-UC-ISSUER(WS-UCARD-IDX).
031100     MOVE UCD-CARD-PRODUCT TO WS-UC-CARD-PRODUCT(WS-UCARD-IDX).
031200     PERFORM 001110-READ-ONE-UCARD.
031300
031400*---------------------------------*
031500* avalia um cartao da carteira contra o pedido corrente:         *
031600* localiza o master (CSRLOAD funcao F), pula cartao nao achado   *
031700* ou sem nenhuma regra de reward (passo 3a), calcula melhor      *
031800* taxa e score (CSRRATE) e acumula candidato se BEST-RATE > 0     *
031900* (passos 3b/3c)                                                 *
032000*---------------------------------*
032100 002100-RATE-ONE-CARD.
032200     MOVE 'F' TO LKL-FUNCTION.
032300     MOVE WS-UC-ISSUER(WS-CARD-IDX) TO LKL-ISSUER.
032400     MOVE WS-UC-CARD-PRODUCT(WS-CARD-IDX) TO LKL-CARD-PRODUCT.
032500     CALL 'CSRLOAD' USING LKL-PARM-AREA.
032600     IF LKL-NOT-FOUND OR LKL-RULES-EMPTY
032700         GO TO 002100-EXIT
032800     END-IF.
032900     MOVE LKL-CARD-REC TO LKR-CARD-REC.
033000     MOVE REQ-CATEGORY TO LKR-REQ-CATEGORY.
033100     MOVE REQ-STORE TO LKR-REQ-STORE.
033200     MOVE WS-EFFECTIVE-QUARTER TO LKR-EFFECTIVE-QUARTER.
033300     CALL 'CSRRATE' USING LKR-PARM-AREA.
033350* CS0223: candidatura testada na taxa de 2 decimais (RAW), nao   *
033360* na de 1 decimal do relatorio - senao taxa entre 0.00 e 0.05     *
033370* truncava para 0.0 e o cartao era descartado indevidamente       *
033400     IF LKR-BEST-RATE-RAW > 0                                    CS0223
033500         PERFORM 002150-ACCUMULATE-CANDIDATE
033600     END-IF.
033700 002100-EXIT.
033800     EXIT.
033900
034000*---------------------------------*
034100* insere o candidato ja na posicao ordenada (score descendente,  *
034200* empate preserva a ordem de chegada do cartao) mantendo no      *
034300* maximo os 3 melhores - passos 4 e 5 ficam resolvidos aqui, na  *
034400* propria insercao, sem precisar de uma rotina de SORT separada  *
034500*---------------------------------*
034600 002150-ACCUMULATE-CANDIDATE.
034700     PERFORM 002160-TEST-INSERT-SLOT
034800        VARYING CND-ENTRY-IDX FROM 1 BY 1                         CS0061  
034900          UNTIL CND-ENTRY-IDX > CND-COUNT
035000             OR LKR-SCORE > CND-SCORE(CND-ENTRY-IDX).
035100     IF CND-ENTRY-IDX > 3
035200         GO TO 002150-EXIT
035300     END-IF.
035400     MOVE CND-COUNT TO WS-SHIFT-LIMIT.
035500     IF WS-SHIFT-LIMIT > 2
035600         MOVE 2 TO WS-SHIFT-LIMIT
035700     END-IF.
035800     MOVE CND-ENTRY-IDX TO WS-SHIFT-STOP.
035900     PERFORM 002170-SHIFT-DOWN-ONE
036000        VARYING WS-SHIFT-IDX FROM WS-SHIFT-LIMIT BY -1
036100           UNTIL WS-SHIFT-IDX < WS-SHIFT-STOP.
036200     MOVE CND-ENTRY-IDX TO CND-SEQ(CND-ENTRY-IDX).
036300     MOVE CCD-ISSUER OF LKR-CARD-REC TO CND-ISSUER(CND-ENTRY-IDX).
036400     MOVE CCD-CARD-PRODUCT OF LKR-CARD-REC
036500       TO CND-CARD-PRODUCT(CND-ENTRY-IDX).
036600     MOVE LKR-BEST-RATE-PCT TO CND-REWARD-RATE-PCT(CND-ENTRY-IDX).
036700     MOVE LKR-SCORE TO CND-SCORE(CND-ENTRY-IDX).
036800     IF CND-COUNT < 3
036900         ADD 1 TO CND-COUNT
037000     END-IF.
037100 002150-EXIT.
037200     EXIT.
037300
037400 002160-TEST-INSERT-SLOT.
037500     CONTINUE.
037600
037700* desloca a entrada da posicao WS-SHIFT-IDX para WS-SHIFT-IDX+1,  *
037800* abrindo espaco para o novo candidato no slot WS-SHIFT-STOP      *
037900 002170-SHIFT-DOWN-ONE.
038000     ADD 1 TO WS-SHIFT-IDX GIVING WS-SHIFT-TARGET.
038100     MOVE CND-ENTRY(WS-SHIFT-IDX) TO CND-ENTRY(WS-SHIFT-TARGET).
038200
038300*---------------------------------*
038400* grava o bloco de resultado do pedido corrente em               *
038500* SUGGESTIONS-OUT: cabecalho (loja/categoria/trimestre) e ate'   *
038600* 3 linhas de detalhe em ordem de classificacao, ou a unica       *
038700* linha "sem sugestao" quando nenhum candidato sobreviveu         *
038800*---------------------------------*
038900 004000-WRITE-RESULTS.
039000     MOVE REQ-STORE TO RPT-H-STORE.
039100     MOVE REQ-CATEGORY TO RPT-H-CATEGORY.
039200     MOVE WS-EFFECTIVE-QUARTER TO RPT-H-QUARTER.
039300     WRITE SUGGOUT-REC FROM WS-RPT-HEADER.
039400     IF CND-COUNT = 0                                             CS0134  
039500         WRITE SUGGOUT-REC FROM WS-RPT-NOSUGG
039600         GO TO 004000-EXIT
039700     END-IF.
039800     PERFORM 004100-WRITE-ONE-DETAIL
039900        VARYING CND-ENTRY-IDX FROM 1 BY 1
040000          UNTIL CND-ENTRY-IDX > CND-COUNT.
040100 004000-EXIT.
040200     EXIT.
040300
040400* monta o RES-RECORD deste candidato e so' depois formata a       *
040500* linha impressa - RES-RECORD fica so' como area intermediaria,   *
040600* o WRITE real e' sempre da linha de relatorio colunar, nunca     *
040700* um arquivo de RES-RECORD cru                                    *
040800 004100-WRITE-ONE-DETAIL.
040900     MOVE CND-ENTRY-IDX TO RES-RANK.
041000     MOVE CND-ISSUER(CND-ENTRY-IDX) TO RES-ISSUER.
041100     MOVE CND-CARD-PRODUCT(CND-ENTRY-IDX) TO RES-CARD-PRODUCT.
041200     MOVE CND-REWARD-RATE-PCT(CND-ENTRY-IDX) TO RES-REWARD-RATE-PCT.
041300     MOVE CND-SCORE(CND-ENTRY-IDX) TO RES-SCORE.
041400     MOVE RES-RANK TO RPT-D-RANK.
041500     MOVE RES-ISSUER TO RPT-D-ISSUER.
041600     MOVE RES-CARD-PRODUCT TO RPT-D-CARD-PRODUCT.
041700     MOVE RES-REWARD-RATE-PCT TO RPT-D-RATE.
041800     WRITE SUGGOUT-REC FROM WS-RPT-DETAIL.
